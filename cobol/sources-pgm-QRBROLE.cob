000100************************
000200 IDENTIFICATION DIVISION.
000300************************
000400 PROGRAM-ID. QRBROLE.
000500 AUTHOR.       ACNESQ.
000600 INSTALLATION. QRUSH EVENT PLATFORM - BATCH SYSTEMS.
000700 DATE-WRITTEN. 24 JAN 1994.
000800 DATE-COMPILED.
000900 SECURITY.     QRUSH INTERNAL USE ONLY.
001000*DESCRIPTION : THIS PROGRAM MAINTAINS THE ROLE REFERENCE FILE.
001100*              ON EVERY RUN IT FIRST SEEDS THE ATTENDEE,
001200*              ORGANIZER AND STAFF ROLES IF THEY ARE NOT ALREADY
001300*              ON FILE, THEN APPLIES ANY OP-CODED MAINTENANCE
001400*              TRANSACTIONS (CREATE/UPDATE/DELETE/GET/LIST)
001500*              SUPPLIED ON THE TRANSACTION FILE.
001600*
001700*===========================================================*
001800* HISTORY OF MODIFICATION:
001900*===========================================================*
002000* MOD.#  INIT   DATE         DESCRIPTION
002100*------- ------ -----------  ----------------------------------
002200* SGX201 ACNESQ 24/01/1994 - INITIAL VERSION - GET AND LIST
002300*                            OPCODES ONLY.
002400* SGX202 RJH    02/06/1997 - ADDED CREATE/UPDATE/DELETE OPCODES
002500*                            FOR ADMIN-DRIVEN ROLE MAINTENANCE.
002600* SGX203 KBN    19/01/1999 - Y2K REMEDIATION.
002700* QB1RV1 MDR    09/08/2026 - GCR-8846 REBUILT FOR THE QRUSH ROLE
002800*                            MAINTENANCE BATCH. STARTUP NOW SEEDS
002900*                            THE ATTENDEE/ORGANIZER/STAFF ROLES
003000*                            IDEMPOTENTLY BEFORE ANY TRANSACTION
003100*                            IS APPLIED.
003110* QB1RV2 MDR    09/08/2026 - GCR-8851 SEED TABLE LITERALS WERE
003120*                            BEING WRITTEN IN UPPER CASE. THE WEB
003130*                            SIDE STORES THE ROLE NAME LOWER CASE
003140*                            SO CHANGED THE THREE SEED VALUES TO
003150*                            MATCH - attendee/organizer/staff.
003160* QB1RV3 MDR    09/08/2026 - GCR-8855 C400-DELETE-ROLE WAS RETURNING
003170*                            THE SAME SOFT NORESULT AS C300-UPDATE-
003180*                            ROLE WHEN THE ROLE-ID WAS NOT ON FILE.
003190*                            CHANGED TO A HARD REJECT/SUP0016, TO
003195*                            MATCH THE UPDATE-VS-DELETE CONTRAST
003196*                            QRVTKID ALREADY DRAWS.
003200*---------------------------------------------------------------*
003300 EJECT
003400********************
003500 ENVIRONMENT DIVISION.
003600********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-AS400.
003900 OBJECT-COMPUTER. IBM-AS400.
004000 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
004100                  UPSI-0 IS UPSI-SWITCH-0
004200                    ON  STATUS IS U0-ON
004300                    OFF STATUS IS U0-OFF.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT QRROLEIN  ASSIGN TO DATABASE-QRROLEIN
004800            ORGANIZATION IS SEQUENTIAL
004900            FILE STATUS  IS WK-C-FILE-STATUS.
005000
005100     SELECT QRROLEOUT ASSIGN TO DATABASE-QRROLEOUT
005200            ORGANIZATION IS SEQUENTIAL
005300            FILE STATUS  IS WK-C-FILE-STATUS.
005400
005500     SELECT QRROLEF   ASSIGN TO DATABASE-QRROLEF
005600            ORGANIZATION IS RELATIVE
005700            ACCESS MODE  IS DYNAMIC
005800            RELATIVE KEY IS WK-C-ROL-RELKEY
005900            FILE STATUS  IS WK-C-FILE-STATUS.
006000
006100 EJECT
006200***************
006300 DATA DIVISION.
006400***************
006500 FILE SECTION.
006600**************
006700 FD  QRROLEIN
006800     LABEL RECORDS ARE OMITTED
006900     DATA RECORD IS QRROLEIN-RECORD.
007000 01  QRROLEIN-RECORD.
007100     05  QRROLEIN-OPCODE         PIC X(03).
007200*        CRE/UPD/DEL/GET/LST
007300     05  QRROLEIN-ROLEID         PIC 9(09).
007400     05  QRROLEIN-ROLNAM         PIC X(20).
007450     05  FILLER                  PIC X(08).
007500
007600 FD  QRROLEOUT
007700     LABEL RECORDS ARE OMITTED
007800     DATA RECORD IS QRROLEOUT-RECORD.
007900 01  QRROLEOUT-RECORD.
008000     05  QRROLEOUT-STATUS        PIC X(08).
008100     05  QRROLEOUT-MESSAGE       PIC X(60).
008200     05  QRROLEOUT-ROLEID        PIC 9(09).
008300     05  QRROLEOUT-ROLNAM        PIC X(20).
008350     05  FILLER                  PIC X(12).
008400
008500 FD  QRROLEF
008600     LABEL RECORDS ARE OMITTED
008700     DATA RECORD IS QRCROLE-RECORD.
008800 01  QRCROLE-RECORD.
008900     COPY QRCROLE.
009000
009100*************************
009200 WORKING-STORAGE SECTION.
009300*************************
009400 01  FILLER              PIC X(24)  VALUE
009500     "** PROGRAM QRBROLE  **".
009600
009700* ------------------ PROGRAM WORKING STORAGE -------------------*
009800 01  WK-C-COMMON.
009900     COPY ASCMWS.
010000
010100 01  WK-C-ROL-RELKEY             PIC 9(06) COMP.
010200 01  WK-C-ROL-HIGH-SLOT          PIC 9(06) COMP VALUE ZERO.
010300 01  WK-C-ROL-XACT-COUNT         PIC 9(07) COMP VALUE ZERO.
010400 01  WK-C-ROL-SEED-INDEX         PIC 9(02) COMP.
010500
010600 01  WK-C-EOF-SWITCH             PIC X(01) VALUE "N".
010700     88  WK-C-AT-EOF                        VALUE "Y".
010800
010900 01  WK-C-ROL-FOUND-SWITCH       PIC X(01) VALUE "N".
011000     88  WK-C-ROL-FOUND                     VALUE "Y".
011100
011200 01  WK-C-ROL-WORK-AREA.
011300     05  WK-C-ROL-WORK           PIC X(40).
011400     05  WK-C-ROL-WORK-R  REDEFINES WK-C-ROL-WORK.
011500         10  WK-C-ROL-WORK-ID    PIC 9(09).
011600         10  WK-C-ROL-WORK-NAM   PIC X(20).
011700         10  FILLER              PIC X(11).
011800
011900 01  WK-C-ROL-RELKEY-DSP         PIC X(06).
012000 01  WK-C-ROL-RELKEY-DSP-R  REDEFINES WK-C-ROL-RELKEY-DSP.
012010     05  WK-C-ROL-RELKEY-DGT     PIC 9(06).
012020
012021 01  WK-C-ROL-HIGH-SLOT-DSP      PIC X(06).
012022 01  WK-C-ROL-HIGH-SLOT-DSP-R  REDEFINES WK-C-ROL-HIGH-SLOT-DSP.
012023     05  WK-C-ROL-HIGH-SLOT-DGT  PIC 9(06).
012024
012030 01  WK-C-SEED-TABLE.
012040     05  WK-C-SEED-NAME-1        PIC X(20) VALUE "attendee".
012050     05  WK-C-SEED-NAME-2        PIC X(20) VALUE "organizer".
012060     05  WK-C-SEED-NAME-3        PIC X(20) VALUE "staff".
012070     05  FILLER                  PIC X(04) VALUE SPACES.
012100
012400 01  WK-C-SEED-NAME-CURRENT      PIC X(20).
012500
012600********************************************
012700 PROCEDURE DIVISION.
012800********************************************
012900 MAIN-MODULE.
013000     PERFORM A000-START-PROGRAM-ROUTINE
013100        THRU A999-START-PROGRAM-ROUTINE-EX.
013200     PERFORM B000-PROCESS-TRANSACTIONS
013300        THRU B999-PROCESS-TRANSACTIONS-EX
013400        UNTIL WK-C-AT-EOF.
013500     PERFORM Z000-END-PROGRAM-ROUTINE
013600        THRU Z999-END-PROGRAM-ROUTINE-EX.
013700     GOBACK.
013800
013900 EJECT
014000*-----------------------------------------------------------------*
014100 A000-START-PROGRAM-ROUTINE.
014200*-----------------------------------------------------------------*
014300     OPEN INPUT  QRROLEIN.
014400     IF  NOT WK-C-SUCCESSFUL
014500         DISPLAY "QRBROLE - OPEN FILE ERROR - QRROLEIN"
014600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014700         GO TO Y900-ABNORMAL-TERMINATION.
014800
014900     OPEN OUTPUT QRROLEOUT.
015000     IF  NOT WK-C-SUCCESSFUL
015100         DISPLAY "QRBROLE - OPEN FILE ERROR - QRROLEOUT"
015200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015300         GO TO Y900-ABNORMAL-TERMINATION.
015400
015500     OPEN I-O    QRROLEF.
015600     IF  NOT WK-C-SUCCESSFUL
015700         DISPLAY "QRBROLE - OPEN FILE ERROR - QRROLEF"
015800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015900         GO TO Y900-ABNORMAL-TERMINATION.
016000
016100     PERFORM D900-FIND-HIGH-SLOT
016200        THRU D999-FIND-HIGH-SLOT-EX.
016300
016400     PERFORM C100-SEED-DEFAULT-ROLES
016500        THRU C199-SEED-DEFAULT-ROLES-EX.
016600
016700     READ QRROLEIN INTO QRROLEIN-RECORD
016800         AT END MOVE "Y" TO WK-C-EOF-SWITCH.
016900
017000*=================================================================*
017100 A999-START-PROGRAM-ROUTINE-EX.
017200*=================================================================*
017300     EXIT.
017400
017500 EJECT
017600*-----------------------------------------------------------------*
017700 B000-PROCESS-TRANSACTIONS.
017800*-----------------------------------------------------------------*
017900     ADD 1 TO WK-C-ROL-XACT-COUNT.
018000
018100     IF  QRROLEIN-OPCODE = "CRE"
018200         PERFORM C200-CREATE-ROLE
018300            THRU C299-CREATE-ROLE-EX
018400         GO TO B900-READ-NEXT-XACTION.
018500     IF  QRROLEIN-OPCODE = "UPD"
018600         PERFORM C300-UPDATE-ROLE
018700            THRU C399-UPDATE-ROLE-EX
018800         GO TO B900-READ-NEXT-XACTION.
018900     IF  QRROLEIN-OPCODE = "DEL"
019000         PERFORM C400-DELETE-ROLE
019100            THRU C499-DELETE-ROLE-EX
019200         GO TO B900-READ-NEXT-XACTION.
019300     IF  QRROLEIN-OPCODE = "GET"
019400         PERFORM C500-GET-ROLE
019500            THRU C599-GET-ROLE-EX
019600         GO TO B900-READ-NEXT-XACTION.
019700     IF  QRROLEIN-OPCODE = "LST"
019800         PERFORM C600-LIST-ROLES
019900            THRU C699-LIST-ROLES-EX
020000         GO TO B900-READ-NEXT-XACTION.
020100
020200     MOVE SPACES             TO QRROLEOUT-RECORD.
020300     MOVE "REJECT"           TO QRROLEOUT-STATUS.
020400     MOVE "UNRECOGNIZED OPCODE ON TRANSACTION"
020500                             TO QRROLEOUT-MESSAGE.
020600     WRITE QRROLEOUT-RECORD.
020700
020800 B900-READ-NEXT-XACTION.
020900     READ QRROLEIN INTO QRROLEIN-RECORD
021000         AT END MOVE "Y" TO WK-C-EOF-SWITCH.
021100
021200*=================================================================*
021300 B999-PROCESS-TRANSACTIONS-EX.
021400*=================================================================*
021500     EXIT.
021600
021700 EJECT
021800*-----------------------------------------------------------------*
021900 C100-SEED-DEFAULT-ROLES.
022000*-----------------------------------------------------------------*
022100*        RULE: THE ATTENDEE/ORGANIZER/STAFF ROLES MUST EXIST ON
022200*        EVERY RUN. EACH NAME IS SKIPPED IF IT IS ALREADY ON FILE
022300*        SO A RERUN NEVER CREATES DUPLICATE ROWS.
022400     MOVE 1 TO WK-C-ROL-SEED-INDEX.
022500 C110-SEED-LOOP.
022600     IF  WK-C-ROL-SEED-INDEX > 3
022700         GO TO C199-SEED-DEFAULT-ROLES-EX.
022750     IF  WK-C-ROL-SEED-INDEX = 1
022800         MOVE WK-C-SEED-NAME-1   TO WK-C-SEED-NAME-CURRENT.
022900     IF  WK-C-ROL-SEED-INDEX = 2
023000         MOVE WK-C-SEED-NAME-2   TO WK-C-SEED-NAME-CURRENT.
023100     IF  WK-C-ROL-SEED-INDEX = 3
023200         MOVE WK-C-SEED-NAME-3   TO WK-C-SEED-NAME-CURRENT.
023300
023400     PERFORM C900-FIND-ROLE-BY-NAME
023500        THRU C999-FIND-ROLE-BY-NAME-EX.
023600
023700     IF  NOT WK-C-ROL-FOUND
023800         ADD  1 TO WK-C-ROL-HIGH-SLOT
023900         MOVE WK-C-ROL-HIGH-SLOT TO WK-C-ROL-RELKEY
024000         MOVE SPACES             TO QRCROLE-RECORD
024100         MOVE WK-C-ROL-HIGH-SLOT TO QRROLE-ROLEID
024200         MOVE WK-C-SEED-NAME-CURRENT
024300                                 TO QRROLE-ROLNAM
024400         WRITE QRCROLE-RECORD
024500         IF  NOT WK-C-SUCCESSFUL
024600             DISPLAY "QRBROLE - WRITE FILE ERROR - QRROLEF"
024700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024800             GO TO Y900-ABNORMAL-TERMINATION
024900         END-IF.
025000
025100     ADD 1 TO WK-C-ROL-SEED-INDEX.
025200     GO TO C110-SEED-LOOP.
025300
025400*=================================================================*
025500 C199-SEED-DEFAULT-ROLES-EX.
025600*=================================================================*
025700     EXIT.
025800
025900 EJECT
026000*-----------------------------------------------------------------*
026100 C200-CREATE-ROLE.
026200*-----------------------------------------------------------------*
026300     ADD  1 TO WK-C-ROL-HIGH-SLOT.
026400     MOVE WK-C-ROL-HIGH-SLOT     TO WK-C-ROL-RELKEY.
026500     MOVE SPACES                 TO QRCROLE-RECORD.
026600     MOVE WK-C-ROL-HIGH-SLOT     TO QRROLE-ROLEID.
026700     MOVE QRROLEIN-ROLNAM        TO QRROLE-ROLNAM.
026800     WRITE QRCROLE-RECORD.
026900     IF  NOT WK-C-SUCCESSFUL
027000         DISPLAY "QRBROLE - WRITE FILE ERROR - QRROLEF"
027100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027200         GO TO Y900-ABNORMAL-TERMINATION.
027300
027400     MOVE SPACES                 TO QRROLEOUT-RECORD.
027500     MOVE "CREATED"              TO QRROLEOUT-STATUS.
027600     MOVE "ROLE CREATED"         TO QRROLEOUT-MESSAGE.
027700     MOVE QRROLE-ROLEID          TO QRROLEOUT-ROLEID.
027800     MOVE QRROLE-ROLNAM          TO QRROLEOUT-ROLNAM.
027900     WRITE QRROLEOUT-RECORD.
028000
028100*=================================================================*
028200 C299-CREATE-ROLE-EX.
028300*=================================================================*
028400     EXIT.
028500
028600 EJECT
028700*-----------------------------------------------------------------*
028800 C300-UPDATE-ROLE.
028900*-----------------------------------------------------------------*
029000*        RULE: A ROLE-ID THAT IS NOT ON FILE YIELDS A NO-RESULT
029100*        RESPONSE, NOT AN ERROR - THE CALLER IS EXPECTED TO TREAT
029200*        A MISSING ROLE AS "NOTHING TO UPDATE".
029300     MOVE QRROLEIN-ROLEID        TO WK-C-ROL-RELKEY.
029400     READ    QRROLEF
029500             INTO QRCROLE-RECORD.
029550     IF      WK-C-SUCCESSFUL
029600             MOVE QRROLEIN-ROLNAM    TO QRROLE-ROLNAM
029700             REWRITE QRCROLE-RECORD
029800             MOVE SPACES             TO QRROLEOUT-RECORD
029900             MOVE "UPDATED"          TO QRROLEOUT-STATUS
030000             MOVE "ROLE UPDATED"     TO QRROLEOUT-MESSAGE
030100             MOVE QRROLE-ROLEID      TO QRROLEOUT-ROLEID
030200             MOVE QRROLE-ROLNAM      TO QRROLEOUT-ROLNAM
030300             WRITE QRROLEOUT-RECORD
030400     ELSE
030500             MOVE SPACES             TO QRROLEOUT-RECORD
030600             MOVE "NORESULT"         TO QRROLEOUT-STATUS
030700             MOVE "ROLE-ID NOT ON FILE - NOTHING TO UPDATE"
030800                                     TO QRROLEOUT-MESSAGE
030900             MOVE QRROLEIN-ROLEID    TO QRROLEOUT-ROLEID
031000             WRITE QRROLEOUT-RECORD
031100     END-IF.
031200
031300*=================================================================*
031400 C399-UPDATE-ROLE-EX.
031500*=================================================================*
031600     EXIT.
031700
031800 EJECT
031900*-----------------------------------------------------------------*
032000 C400-DELETE-ROLE.
032100*-----------------------------------------------------------------*
032110*        RULE: UNLIKE C300-UPDATE-ROLE, A ROLE-ID THAT IS NOT ON
032120*        FILE IS A HARD ERROR HERE, NOT A NO-RESULT - SAME
032130*        CONTRAST QRVTKID DRAWS BETWEEN B020-UPDATE-TICKET AND
032140*        B030-DELETE-TICKET.
032200     MOVE QRROLEIN-ROLEID        TO WK-C-ROL-RELKEY.
032300     READ    QRROLEF
032400             INTO QRCROLE-RECORD.
032500     IF      WK-C-SUCCESSFUL
032600             DELETE QRROLEF
032700             MOVE SPACES             TO QRROLEOUT-RECORD
032800             MOVE "DELETED"          TO QRROLEOUT-STATUS
032900             MOVE "ROLE DELETED"     TO QRROLEOUT-MESSAGE
033000             MOVE QRROLEIN-ROLEID    TO QRROLEOUT-ROLEID
033100             WRITE QRROLEOUT-RECORD
033200     ELSE
033300             MOVE SPACES             TO QRROLEOUT-RECORD
033400             MOVE "REJECT"           TO QRROLEOUT-STATUS
033500             MOVE "SUP0016 ROLE-ID NOT ON FILE - DELETE REJECTED"
033600                                     TO QRROLEOUT-MESSAGE
033700             MOVE QRROLEIN-ROLEID    TO QRROLEOUT-ROLEID
033800             WRITE QRROLEOUT-RECORD
033900     END-IF.
034000
034100*=================================================================*
034200 C499-DELETE-ROLE-EX.
034300*=================================================================*
034400     EXIT.
034500
034600 EJECT
034700*-----------------------------------------------------------------*
034800 C500-GET-ROLE.
034900*-----------------------------------------------------------------*
035000     MOVE QRROLEIN-ROLEID        TO WK-C-ROL-RELKEY.
035100     READ    QRROLEF
035200             INTO QRCROLE-RECORD.
035300     IF      WK-C-SUCCESSFUL
035400             MOVE SPACES             TO QRROLEOUT-RECORD
035500             MOVE "FOUND"            TO QRROLEOUT-STATUS
035600             MOVE "ROLE ROW"         TO QRROLEOUT-MESSAGE
035700             MOVE QRROLE-ROLEID      TO QRROLEOUT-ROLEID
035800             MOVE QRROLE-ROLNAM      TO QRROLEOUT-ROLNAM
035900             WRITE QRROLEOUT-RECORD
036000     ELSE
036100             MOVE SPACES             TO QRROLEOUT-RECORD
036200             MOVE "NORESULT"         TO QRROLEOUT-STATUS
036300             MOVE "ROLE-ID NOT ON FILE"
036400                                     TO QRROLEOUT-MESSAGE
036500             MOVE QRROLEIN-ROLEID    TO QRROLEOUT-ROLEID
036600             WRITE QRROLEOUT-RECORD
036700     END-IF.
036800
036900*=================================================================*
037000 C599-GET-ROLE-EX.
037100*=================================================================*
037200     EXIT.
037300
037400 EJECT
037500*-----------------------------------------------------------------*
037600 C600-LIST-ROLES.
037700*-----------------------------------------------------------------*
037800     MOVE 1                      TO WK-C-ROL-RELKEY.
037900 C610-LIST-SCAN-LOOP.
038000     IF  WK-C-ROL-RELKEY > WK-C-ROL-HIGH-SLOT
038100         GO TO C699-LIST-ROLES-EX.
038200     READ    QRROLEF
038300             INTO QRCROLE-RECORD.
038400     IF      WK-C-SUCCESSFUL
038500             MOVE SPACES             TO QRROLEOUT-RECORD
038600             MOVE "LISTED"           TO QRROLEOUT-STATUS
038700             MOVE "ROLE ROW"         TO QRROLEOUT-MESSAGE
038800             MOVE QRROLE-ROLEID      TO QRROLEOUT-ROLEID
038900             MOVE QRROLE-ROLNAM      TO QRROLEOUT-ROLNAM
039000             WRITE QRROLEOUT-RECORD
039100     ELSE
039200             IF  NOT WK-C-RECORD-NOT-FOUND
039300                 DISPLAY "QRBROLE - READ FILE ERROR - QRROLEF"
039400                 DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
039500                 GO TO Y900-ABNORMAL-TERMINATION
039600             END-IF
039700     END-IF.
039800     ADD 1 TO WK-C-ROL-RELKEY.
039900     GO TO C610-LIST-SCAN-LOOP.
040000
040100*=================================================================*
040200 C699-LIST-ROLES-EX.
040300*=================================================================*
040400     EXIT.
040500
040600 EJECT
040700*-----------------------------------------------------------------*
040800 C900-FIND-ROLE-BY-NAME.
040900*-----------------------------------------------------------------*
041000     MOVE "N"                    TO WK-C-ROL-FOUND-SWITCH.
041100     MOVE 1                      TO WK-C-ROL-RELKEY.
041200 C910-FIND-NAME-SCAN-LOOP.
041300     IF  WK-C-ROL-RELKEY > WK-C-ROL-HIGH-SLOT
041400         GO TO C999-FIND-ROLE-BY-NAME-EX.
041500     READ    QRROLEF
041600             INTO QRCROLE-RECORD.
041700     IF      WK-C-SUCCESSFUL
041800             IF  QRROLE-ROLNAM = WK-C-SEED-NAME-CURRENT
041900                 MOVE "Y" TO WK-C-ROL-FOUND-SWITCH
042000                 GO TO C999-FIND-ROLE-BY-NAME-EX
042100             END-IF
042200     ELSE
042300             IF  NOT WK-C-RECORD-NOT-FOUND
042400                 DISPLAY "QRBROLE - READ FILE ERROR - QRROLEF"
042500                 DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
042600                 GO TO Y900-ABNORMAL-TERMINATION
042700             END-IF
042800     END-IF.
042900     ADD 1 TO WK-C-ROL-RELKEY.
043000     GO TO C910-FIND-NAME-SCAN-LOOP.
043100
043200*=================================================================*
043300 C999-FIND-ROLE-BY-NAME-EX.
043400*=================================================================*
043500     EXIT.
043600
043700 EJECT
043800*-----------------------------------------------------------------*
043900 D900-FIND-HIGH-SLOT.
044000*-----------------------------------------------------------------*
044100*        SCANS THE ROLE FILE ONCE AT STARTUP TO ESTABLISH THE
044200*        HIGHEST OCCUPIED RELATIVE SLOT.
044300     MOVE ZERO                   TO WK-C-ROL-HIGH-SLOT.
044400     MOVE ZERO                   TO WK-C-ROL-RELKEY.
044500 D910-FIND-HIGH-LOOP.
044600     ADD     1                       TO    WK-C-ROL-RELKEY.
044700     READ    QRROLEF
044800             INTO WK-C-ROL-WORK.
044900     IF      WK-C-SUCCESSFUL
045000             MOVE WK-C-ROL-RELKEY    TO    WK-C-ROL-HIGH-SLOT
045100             GO TO D910-FIND-HIGH-LOOP.
045200     IF      NOT WK-C-RECORD-NOT-FOUND
045300             DISPLAY "QRBROLE - READ FILE ERROR - QRROLEF"
045400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
045500             GO TO Y900-ABNORMAL-TERMINATION.
045550     MOVE    WK-C-ROL-HIGH-SLOT          TO WK-C-ROL-HIGH-SLOT-DGT.
045560     DISPLAY "QRBROLE - HIGH SLOT ON FILE IS " WK-C-ROL-HIGH-SLOT-DSP.
045600
045700*=================================================================*
045800 D999-FIND-HIGH-SLOT-EX.
045900*=================================================================*
046000     EXIT.
046100
046200*=================================================================*
046300 Y900-ABNORMAL-TERMINATION.
046400*=================================================================*
046500     PERFORM Z000-END-PROGRAM-ROUTINE
046600        THRU Z999-END-PROGRAM-ROUTINE-EX.
046700     EXIT PROGRAM.
046800
046900*-----------------------------------------------------------------*
047000 Z000-END-PROGRAM-ROUTINE.
047100*-----------------------------------------------------------------*
047300*-----------------------------------------------------------------*
047400     CLOSE QRROLEIN.
047500     IF  NOT WK-C-SUCCESSFUL
047600         DISPLAY "QRBROLE - CLOSE FILE ERROR - QRROLEIN"
047700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
047800     END-IF.
047900     CLOSE QRROLEOUT.
048000     IF  NOT WK-C-SUCCESSFUL
048100         DISPLAY "QRBROLE - CLOSE FILE ERROR - QRROLEOUT"
048200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
048300     END-IF.
048400     CLOSE QRROLEF.
048500     IF  NOT WK-C-SUCCESSFUL
048600         DISPLAY "QRBROLE - CLOSE FILE ERROR - QRROLEF"
048700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
048800     END-IF.
048900
049000*=================================================================*
049100 Z999-END-PROGRAM-ROUTINE-EX.
049200*=================================================================*
049300     EXIT.
049400******************************************************************
049500*************** END OF PROGRAM SOURCE - QRBROLE ****************
049600******************************************************************
