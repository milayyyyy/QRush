000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     QRVTKID.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   QRUSH EVENT PLATFORM - BATCH SYSTEMS.
000700 DATE-WRITTEN.   22 MAR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       QRUSH INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS ROUTINE PERFORMS STRAIGHT-THROUGH GET /
001200*               UPDATE / DELETE / CREATE / LIST-NEXT ACCESS TO
001300*               A SINGLE TICKET RECORD ON THE TICKET MASTER, ON
001400*               BEHALF OF THE TICKET CRUD PASSTHROUGH CALLERS.
001500*               THE CALLER SELECTS THE OPERATION THROUGH
001600*               WK-C-VTKD-OPCODE.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* TAG    DEV    DATE         DESCRIPTION
002200*------- ------ -----------  ----------------------------------
002300* PARA01 MWT    22/03/1989 - INITIAL VERSION - SINGLE-KEY LOOKUP
002400*                            ROUTINE FOR THE OLD CARD-FILE MASTER.
002500* PARA02 RJS    11/02/1993 - ADDED UPDATE AND DELETE ENTRY POINTS
002600*                            SO THE OVERNIGHT MAINTENANCE RUN NO
002700*                            LONGER HAS TO OPEN THE MASTER ITSELF.
002800* PARA03 KBN    04/11/1998 - Y2K REMEDIATION - PURDTE AND ANY OTHER
002900*                            DATE FIELDS ON THIS MASTER CARRY A
003000*                            FULL 4-DIGIT YEAR FROM THIS RELEASE
003100*                            FORWARD.
003200* PARA04 DCK    15/08/2001 - MEPS PHASE 1 MODS - COMMAND CHANGED
003300*                            FROM EXIT PROGRAM TO GOBACK SO THIS
003400*                            ROUTINE CAN BE DRIVEN FROM A CL EXIT
003500*                            PROGRAM AS WELL AS A COBOL CALLER.
003600* QB1RV1 MDR    09/08/2026 - GCR-8846 RETARGETED THIS ROUTINE AT
003700*                            THE QRUSH TICKET MASTER. ADDED THE
003800*                            CRE AND ALL OPCODES FOR THE TICKET
003900*                            CRUD PASSTHROUGH, AND THE NEXT-SLOT
004000*                            SEARCH FOR TICKET CREATION.
004100*----------------------------------------------------------------*
004200 EJECT
004300**********************
004400 ENVIRONMENT DIVISION.
004500**********************
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-AS400.
004800 OBJECT-COMPUTER.  IBM-AS400.
004900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005000                   UPSI-0 IS UPSI-SWITCH-0
005100                     ON  STATUS IS U0-ON
005200                     OFF STATUS IS U0-OFF.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT QRTKMSF ASSIGN TO DATABASE-QRTKMSF
005700            ORGANIZATION      IS RELATIVE
005800            ACCESS MODE       IS DYNAMIC
005900            RELATIVE KEY      IS WK-C-VTKD-RELKEY
006000            FILE STATUS       IS WK-C-FILE-STATUS.
006100
006200 EJECT
006300***************
006400 DATA DIVISION.
006500***************
006600 FILE SECTION.
006700**************
006800 FD  QRTKMSF
006900     LABEL RECORDS ARE OMITTED
007000     DATA RECORD IS QRTKMS-RECORD.
007100 01  QRTKMS-RECORD.
007200     COPY QRCTKMS.
007300
007400*************************
007500 WORKING-STORAGE SECTION.
007600*************************
007700 01  FILLER              PIC X(24)  VALUE
007800     "** PROGRAM QRVTKID  **".
007900
008000* ------------------ PROGRAM WORKING STORAGE -------------------*
008100 01  WK-C-COMMON.
008200     COPY ASCMWS.
008300
008400 01  WK-C-VTKD-RELKEY            PIC 9(06) COMP.
008500 01  WK-C-VTKD-LAST-SLOT         PIC 9(06) COMP VALUE ZERO.
008600 01  WK-C-VTKD-CALL-COUNT        PIC 9(07) COMP VALUE ZERO.
008700*        COUNTS CALLS MADE TO THIS ROUTINE THIS RUN - DIAGNOSTIC
008710 01  WK-C-VTKD-RELKEY-DSP        PIC X(06).
008720 01  WK-C-VTKD-RELKEY-DSP-R  REDEFINES WK-C-VTKD-RELKEY-DSP.
008730     05  WK-C-VTKD-RELKEY-DGT    PIC 9(06).
008740
008750 01  WK-C-VTKD-KEY-BREAKOUT.
008760     05  WK-C-VTKD-KEY-FULL      PIC 9(09).
008770     05  WK-C-VTKD-KEY-PARTS REDEFINES WK-C-VTKD-KEY-FULL.
008780         10  WK-C-VTKD-KEY-HI    PIC 9(05).
008790         10  WK-C-VTKD-KEY-LO    PIC 9(04).
008800
008900 01  WK-C-VTKD-WORK-AREA.
009000     05  WK-C-VTKD-WORK          PIC X(160).
009100     05  WK-C-VTKD-WORK-R  REDEFINES WK-C-VTKD-WORK.
009200         10  WK-C-VTKD-WORK-TID  PIC 9(09).
009300         10  WK-C-VTKD-WORK-UID  PIC 9(09).
009400         10  WK-C-VTKD-WORK-EID  PIC 9(09).
009500         10  WK-C-VTKD-WORK-TYP  PIC X(20).
009600         10  WK-C-VTKD-WORK-STA  PIC X(12).
009700         10  WK-C-VTKD-WORK-PRC  PIC S9(7)V99 COMP-3.
009800         10  WK-C-VTKD-WORK-DTE  PIC X(19).
009900         10  WK-C-VTKD-WORK-QRC  PIC X(64).
010000         10  FILLER              PIC X(13).
010100
010200*****************
010300 LINKAGE SECTION.
010400*****************
010500 COPY QRLVTKD.
010600 EJECT
010700********************************************
010800 PROCEDURE DIVISION USING WK-C-VTKD-RECORD.
010900********************************************
011000 MAIN-MODULE.
011100     ADD  1                       TO    WK-C-VTKD-CALL-COUNT
011200     PERFORM A000-MAIN-PROCESSING
011300        THRU A099-MAIN-PROCESSING-EX
011400     PERFORM Z000-END-PROGRAM-ROUTINE
011500        THRU Z099-END-PROGRAM-ROUTINE-EX.
011600     GOBACK.
011700
011800 EJECT
011900*---------------------------------------------------------------*
012000 A000-MAIN-PROCESSING.
012100*---------------------------------------------------------------*
012200     OPEN    I-O QRTKMSF.
012300     IF      NOT WK-C-SUCCESSFUL
012400             DISPLAY "QRVTKID - OPEN FILE ERROR - QRTKMSF"
012500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012600             GO TO Y900-ABNORMAL-TERMINATION.
012700
012800     MOVE    "N"                     TO    WK-C-VTKD-FOUND.
012900     MOVE    SPACES                  TO    WK-C-VTKD-ERROR-CD.
013000
013100     IF      WK-C-VTKD-OPCODE = "GET"
013200             GO TO B010-GET-TICKET.
013300     IF      WK-C-VTKD-OPCODE = "UPD"
013400             GO TO B020-UPDATE-TICKET.
013500     IF      WK-C-VTKD-OPCODE = "DEL"
013600             GO TO B030-DELETE-TICKET.
013700     IF      WK-C-VTKD-OPCODE = "CRE"
013800             GO TO B040-CREATE-TICKET.
013900     IF      WK-C-VTKD-OPCODE = "ALL"
014000             GO TO B050-LIST-NEXT-TICKET.
014100
014200     MOVE    "COM0245"               TO    WK-C-VTKD-ERROR-CD.
014300     GO TO   A099-MAIN-PROCESSING-EX.
014400
014500*---------------------------------------------------------------*
014600 B010-GET-TICKET.
014700*---------------------------------------------------------------*
014800     MOVE    ZERO                    TO    WK-C-VTKD-RELKEY.
014900 B011-GET-SCAN-LOOP.
015000     ADD     1                       TO    WK-C-VTKD-RELKEY.
015100     READ    QRTKMSF
015200             INTO WK-C-VTKD-WORK.
015300     IF      WK-C-SUCCESSFUL
015400             IF  WK-C-VTKD-WORK-TID = WK-N-VTKD-TKTID
015500                 GO TO B015-GET-FOUND
015600             ELSE
015700                 GO TO B011-GET-SCAN-LOOP
015800             END-IF
015900     END-IF.
016000     IF      WK-C-RECORD-NOT-FOUND
016100             MOVE    "SUP0016"       TO    WK-C-VTKD-ERROR-CD
016200     ELSE
016300             MOVE    "COM0206"       TO    WK-C-VTKD-ERROR-CD
016400     END-IF.
016410     MOVE    WK-N-VTKD-TKTID         TO    WK-C-VTKD-KEY-FULL.
016420     MOVE    WK-C-VTKD-RELKEY        TO    WK-C-VTKD-RELKEY-DGT.
016430     DISPLAY "QRVTKID - GET NOT FOUND FOR TKTID " WK-C-VTKD-KEY-HI
016440             WK-C-VTKD-KEY-LO " AT RELKEY " WK-C-VTKD-RELKEY-DSP.
016500     GO TO   A099-MAIN-PROCESSING-EX.
016600
016700 B015-GET-FOUND.
016800     PERFORM C000-MOVE-WORK-TO-LINKAGE
016900        THRU C099-MOVE-WORK-TO-LINKAGE-EX.
017000     MOVE    "Y"                     TO    WK-C-VTKD-FOUND.
017100     GO TO   A099-MAIN-PROCESSING-EX.
017200
017300*---------------------------------------------------------------*
017400 B020-UPDATE-TICKET.
017500*---------------------------------------------------------------*
017600     MOVE    ZERO                    TO    WK-C-VTKD-RELKEY.
017700 B021-UPD-SCAN-LOOP.
017800     ADD     1                       TO    WK-C-VTKD-RELKEY.
017900     READ    QRTKMSF
018000             INTO WK-C-VTKD-WORK.
018100     IF      WK-C-SUCCESSFUL
018200             IF  WK-C-VTKD-WORK-TID = WK-N-VTKD-TKTID
018300                 GO TO B025-UPD-FOUND
018400             ELSE
018500                 GO TO B021-UPD-SCAN-LOOP
018600             END-IF
018700     END-IF.
018800     MOVE    "SUP0016"               TO    WK-C-VTKD-ERROR-CD.
018900     GO TO   A099-MAIN-PROCESSING-EX.
019000
019100 B025-UPD-FOUND.
019200     MOVE    WK-C-VTKD-TKTTYP        TO    WK-C-VTKD-WORK-TYP.
019300     MOVE    WK-C-VTKD-STATUS        TO    WK-C-VTKD-WORK-STA.
019400     MOVE    WK-N-VTKD-PRICE         TO    WK-C-VTKD-WORK-PRC.
019500     MOVE    WK-C-VTKD-QRCODE        TO    WK-C-VTKD-WORK-QRC.
019600     REWRITE QRTKMS-RECORD           FROM  WK-C-VTKD-WORK.
019700     IF      NOT WK-C-SUCCESSFUL
019800             MOVE    "COM0206"       TO    WK-C-VTKD-ERROR-CD
019900             GO TO   A099-MAIN-PROCESSING-EX.
020000     MOVE    "Y"                     TO    WK-C-VTKD-FOUND.
020100     GO TO   A099-MAIN-PROCESSING-EX.
020200
020300*---------------------------------------------------------------*
020400 B030-DELETE-TICKET.
020500*---------------------------------------------------------------*
020600     MOVE    ZERO                    TO    WK-C-VTKD-RELKEY.
020700 B031-DEL-SCAN-LOOP.
020800     ADD     1                       TO    WK-C-VTKD-RELKEY.
020900     READ    QRTKMSF
021000             INTO WK-C-VTKD-WORK.
021100     IF      WK-C-SUCCESSFUL
021200             IF  WK-C-VTKD-WORK-TID = WK-N-VTKD-TKTID
021300                 GO TO B035-DEL-FOUND
021400             ELSE
021500                 GO TO B031-DEL-SCAN-LOOP
021600             END-IF
021700     END-IF.
021800     MOVE    "SUP0016"               TO    WK-C-VTKD-ERROR-CD.
021900     GO TO   A099-MAIN-PROCESSING-EX.
022000
022100 B035-DEL-FOUND.
022200     DELETE  QRTKMSF.
022300     IF      NOT WK-C-SUCCESSFUL
022400             MOVE    "COM0206"       TO    WK-C-VTKD-ERROR-CD
022500             GO TO   A099-MAIN-PROCESSING-EX.
022600     MOVE    "Y"                     TO    WK-C-VTKD-FOUND.
022700     GO TO   A099-MAIN-PROCESSING-EX.
022800
022900*---------------------------------------------------------------*
023000 B040-CREATE-TICKET.
023100*---------------------------------------------------------------*
023200     MOVE    ZERO                    TO    WK-C-VTKD-RELKEY.
023300     MOVE    ZERO                    TO    WK-C-VTKD-LAST-SLOT.
023400 B041-CRE-SCAN-LOOP.
023500     ADD     1                       TO    WK-C-VTKD-RELKEY.
023600     READ    QRTKMSF
023700             INTO WK-C-VTKD-WORK.
023800     IF      WK-C-SUCCESSFUL
023900             MOVE  WK-C-VTKD-RELKEY  TO    WK-C-VTKD-LAST-SLOT
024000             GO TO B041-CRE-SCAN-LOOP.
024100     IF      NOT WK-C-RECORD-NOT-FOUND
024200             MOVE    "COM0206"       TO    WK-C-VTKD-ERROR-CD
024300             GO TO   A099-MAIN-PROCESSING-EX.
024400
024500     ADD     1                       TO    WK-C-VTKD-LAST-SLOT.
024600     MOVE    WK-C-VTKD-LAST-SLOT     TO    WK-C-VTKD-RELKEY.
024700     MOVE    SPACES                  TO    WK-C-VTKD-WORK.
024800     MOVE    WK-N-VTKD-TKTID         TO    WK-C-VTKD-WORK-TID.
024900     MOVE    WK-N-VTKD-USRID         TO    WK-C-VTKD-WORK-UID.
025000     MOVE    WK-N-VTKD-EVTID         TO    WK-C-VTKD-WORK-EID.
025100     MOVE    WK-C-VTKD-TKTTYP        TO    WK-C-VTKD-WORK-TYP.
025200     MOVE    WK-C-VTKD-STATUS        TO    WK-C-VTKD-WORK-STA.
025300     MOVE    WK-N-VTKD-PRICE         TO    WK-C-VTKD-WORK-PRC.
025400     MOVE    WK-C-VTKD-PURDTE        TO    WK-C-VTKD-WORK-DTE.
025500     MOVE    WK-C-VTKD-QRCODE        TO    WK-C-VTKD-WORK-QRC.
025600     WRITE   QRTKMS-RECORD           FROM  WK-C-VTKD-WORK.
025700     IF      NOT WK-C-SUCCESSFUL
025800             MOVE    "COM0206"       TO    WK-C-VTKD-ERROR-CD
025900             GO TO   A099-MAIN-PROCESSING-EX.
026000     MOVE    "Y"                     TO    WK-C-VTKD-FOUND.
026100     GO TO   A099-MAIN-PROCESSING-EX.
026200
026300*---------------------------------------------------------------*
026400 B050-LIST-NEXT-TICKET.
026500*---------------------------------------------------------------*
026600*        CALLER PASSES THE LAST RELATIVE SLOT SEEN IN
026700*        WK-N-VTKD-TKTID (ZERO ON THE FIRST CALL) AND THIS
026800*        PARAGRAPH RETURNS THE NEXT OCCUPIED SLOT'S TICKET.
026900     MOVE    WK-N-VTKD-TKTID         TO    WK-C-VTKD-RELKEY.
027000 B051-ALL-SCAN-LOOP.
027100     ADD     1                       TO    WK-C-VTKD-RELKEY.
027200     READ    QRTKMSF
027300             INTO WK-C-VTKD-WORK.
027400     IF      WK-C-SUCCESSFUL
027500             GO TO B055-ALL-FOUND.
027600     IF      WK-C-RECORD-NOT-FOUND
027610             MOVE    "N"             TO    WK-C-VTKD-FOUND
027620             GO TO   A099-MAIN-PROCESSING-EX.
027700     MOVE    "COM0206"               TO    WK-C-VTKD-ERROR-CD.
027900     GO TO   A099-MAIN-PROCESSING-EX.
028000
028100 B055-ALL-FOUND.
028200     PERFORM C000-MOVE-WORK-TO-LINKAGE
028300        THRU C099-MOVE-WORK-TO-LINKAGE-EX.
028400     MOVE    WK-C-VTKD-RELKEY        TO    WK-N-VTKD-TKTID.
028500*        RELKEY HANDED BACK AS THE CURSOR FOR THE NEXT CALL -
028600*        THE CALLER RE-READS THE REAL TICKET ID OFF THE RETURNED
028700*        DATA FIELDS, NOT OFF THIS CURSOR.
028800     MOVE    "Y"                     TO    WK-C-VTKD-FOUND.
028900     GO TO   A099-MAIN-PROCESSING-EX.
029000
029100*---------------------------------------------------------------*
029200 C000-MOVE-WORK-TO-LINKAGE.
029300*---------------------------------------------------------------*
029400     MOVE    WK-C-VTKD-WORK-TID      TO    WK-N-VTKD-TKTID.
029500     MOVE    WK-C-VTKD-WORK-UID      TO    WK-N-VTKD-USRID.
029600     MOVE    WK-C-VTKD-WORK-EID      TO    WK-N-VTKD-EVTID.
029700     MOVE    WK-C-VTKD-WORK-TYP      TO    WK-C-VTKD-TKTTYP.
029800     MOVE    WK-C-VTKD-WORK-STA      TO    WK-C-VTKD-STATUS.
029900     MOVE    WK-C-VTKD-WORK-PRC      TO    WK-N-VTKD-PRICE.
030000     MOVE    WK-C-VTKD-WORK-DTE      TO    WK-C-VTKD-PURDTE.
030100     MOVE    WK-C-VTKD-WORK-QRC      TO    WK-C-VTKD-QRCODE.
030200
030300*---------------------------------------------------------------*
030400 C099-MOVE-WORK-TO-LINKAGE-EX.
030500*---------------------------------------------------------------*
030600     EXIT.
030700
030800*---------------------------------------------------------------*
030900 A099-MAIN-PROCESSING-EX.
031000*---------------------------------------------------------------*
031100     EXIT.
031200
031300 Y900-ABNORMAL-TERMINATION.
031400     PERFORM Z000-END-PROGRAM-ROUTINE
031500        THRU Z099-END-PROGRAM-ROUTINE-EX.
031600     EXIT PROGRAM.
031700
031800*---------------------------------------------------------------*
031900 Z000-END-PROGRAM-ROUTINE.
032000*---------------------------------------------------------------*
032100     CLOSE   QRTKMSF.
032200     IF      NOT WK-C-SUCCESSFUL
032300             DISPLAY "QRVTKID - CLOSE FILE ERROR - QRTKMSF"
032400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
032500
032600*---------------------------------------------------------------*
032700 Z099-END-PROGRAM-ROUTINE-EX.
032800*---------------------------------------------------------------*
032900     EXIT.
033000
033100******************************************************************
033200*************** END OF PROGRAM SOURCE - QRVTKID ****************
033300******************************************************************
