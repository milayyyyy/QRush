000100************************
000200 IDENTIFICATION DIVISION.
000300************************
000400 PROGRAM-ID. QRBBOOK.
000500 AUTHOR.       TVK.
000600 INSTALLATION. QRUSH EVENT PLATFORM - BATCH SYSTEMS.
000700 DATE-WRITTEN. JUN 1991.
000800 DATE-COMPILED.
000900 SECURITY.     QRUSH INTERNAL USE ONLY.
001000*DESCRIPTION : THIS PROGRAM BOOKS TICKETS AGAINST THE TICKET
001100*              MASTER ON BEHALF OF AN ATTENDEE. EACH REQUEST
001200*              NAMES A USER, AN EVENT, AN OPTIONAL TICKET TYPE
001300*              AND QUANTITY. ONE TICKET ROW IS CREATED PER UNIT
001400*              OF QUANTITY, EACH CARRYING THE EVENT'S PRICE AT
001500*              THE TIME OF BOOKING.
001600*
001700*===========================================================*
001800* HISTORY OF MODIFICATION:
001900*===========================================================*
002000* TAG    DEV    DATE         DESCRIPTION
002100*------- ------ -----------  ----------------------------------
002200* TB3001 TVK    04/06/1991 - INITIAL VERSION - SINGLE-TICKET-TYPE
002300*                            BOOKING, NO QUANTITY SUPPORT.
002400* TB3002 VENAF2 07/01/1996 - ADDED QUANTITY SUPPORT SO A SINGLE
002500*                            REQUEST CAN BOOK A BLOCK OF SEATS.
002600* TB3003 SGH    12/02/1999 - Y2K REMEDIATION - PURCHASE DATE AND
002700*                            QR CODE GENERATION NOW CARRY A FULL
002800*                            4-DIGIT YEAR.
002900* QB1RV1 MDR    09/08/2026 - GCR-8846 REBUILT FOR THE QRUSH TICKET
003000*                            BOOKING BATCH. VALIDATION DELEGATED
003100*                            TO QRVUSER/QRVEVNT, ACTUAL TICKET
003200*                            ROW CREATION DELEGATED TO QRVTKID.
003210* QB1RV2 MDR    09/08/2026 - GCR-8851 A ZERO USER-ID OR EVENT-ID
003220*                            ON THE REQUEST WAS FALLING THROUGH
003230*                            TO THE LOOKUP AND COMING BACK WITH
003240*                            THE "NOT FOUND" MESSAGE. NOW CHECKED
003250*                            UP FRONT AND REJECTED WITH ITS OWN
003260*                            "FIELD IS REQUIRED" MESSAGE.
003300*---------------------------------------------------------------*
003400 EJECT
003500********************
003600 ENVIRONMENT DIVISION.
003700********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-AS400.
004000 OBJECT-COMPUTER. IBM-AS400.
004100 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
004200                  UPSI-0 IS UPSI-SWITCH-0
004300                    ON  STATUS IS U0-ON
004400                    OFF STATUS IS U0-OFF.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT QRBOOKIN  ASSIGN TO DATABASE-QRBOOKIN
004900            ORGANIZATION IS SEQUENTIAL
005000            FILE STATUS  IS WK-C-FILE-STATUS.
005100
005200     SELECT QRBOOKOUT ASSIGN TO DATABASE-QRBOOKOUT
005300            ORGANIZATION IS SEQUENTIAL
005400            FILE STATUS  IS WK-C-FILE-STATUS.
005500
005600     SELECT QRTKMSF   ASSIGN TO DATABASE-QRTKMSF
005700            ORGANIZATION IS RELATIVE
005800            ACCESS MODE  IS DYNAMIC
005900            RELATIVE KEY IS WK-C-TKT-RELKEY
006000            FILE STATUS  IS WK-C-FILE-STATUS.
006100
006200 EJECT
006300***************
006400 DATA DIVISION.
006500***************
006600 FILE SECTION.
006700**************
006800 FD  QRBOOKIN
006900     LABEL RECORDS ARE OMITTED
007000     DATA RECORD IS QRBOOKIN-RECORD.
007100 01  QRBOOKIN-RECORD.
007200     05  QRBOOKIN-USRID          PIC 9(09).
007300     05  QRBOOKIN-EVTID          PIC 9(09).
007400     05  QRBOOKIN-TKTTYP         PIC X(20).
007500     05  QRBOOKIN-QTY            PIC 9(04).
007600
007700 FD  QRBOOKOUT
007800     LABEL RECORDS ARE OMITTED
007900     DATA RECORD IS QRBOOKOUT-RECORD.
008000 01  QRBOOKOUT-RECORD.
008100     05  QRBOOKOUT-STATUS        PIC X(08).
008200     05  QRBOOKOUT-MESSAGE       PIC X(60).
008300     05  QRBOOKOUT-TKTID         PIC 9(09).
008400     05  QRBOOKOUT-USRID         PIC 9(09).
008500     05  QRBOOKOUT-EVTID         PIC 9(09).
008600     05  QRBOOKOUT-TKTTYP        PIC X(20).
008700     05  QRBOOKOUT-PRICE         PIC S9(7)V99 COMP-3.
008800     05  QRBOOKOUT-QRCODE        PIC X(64).
008900     05  QRBOOKOUT-PURDTE        PIC X(19).
009000
009100 FD  QRTKMSF
009200     LABEL RECORDS ARE OMITTED
009300     DATA RECORD IS QRTKMS-RECORD.
009400 01  QRTKMS-RECORD.
009500     COPY QRCTKMS.
009600
009700*************************
009800 WORKING-STORAGE SECTION.
009900*************************
010000 01  FILLER              PIC X(24)  VALUE
010100     "** PROGRAM QRBBOOK  **".
010200
010300* ------------------ PROGRAM WORKING STORAGE -------------------*
010400 01  WK-C-COMMON.
010500     COPY ASCMWS.
010600
010700 01  WK-C-TKT-RELKEY             PIC 9(06) COMP.
010800 01  WK-C-NEXT-TKTID             PIC 9(09) COMP VALUE ZERO.
010900 01  WK-C-BOOK-COUNT             PIC 9(07) COMP VALUE ZERO.
011000 01  WK-C-QTY-INDEX              PIC 9(04) COMP.
011100
011200 01  WK-C-EOF-SWITCH             PIC X(01) VALUE "N".
011300     88  WK-C-AT-EOF                        VALUE "Y".
011400
011500 01  WK-C-TKT-WORK-AREA.
011600     05  WK-C-TKT-WORK           PIC X(160).
011700     05  WK-C-TKT-WORK-R  REDEFINES WK-C-TKT-WORK.
011800         10  WK-C-TKT-WORK-TID   PIC 9(09).
011900         10  FILLER              PIC X(151).
012000
012100 01  WK-C-SYS-DATE8              PIC 9(08).
012200 01  WK-C-SYS-DATE8-R  REDEFINES WK-C-SYS-DATE8.
012300     05  WK-C-SYS-YYYY           PIC 9(04).
012400     05  WK-C-SYS-MM             PIC 9(02).
012500     05  WK-C-SYS-DD             PIC 9(02).
012600
012700 01  WK-C-SYS-TIME               PIC 9(08).
012800 01  WK-C-SYS-TIME-R  REDEFINES WK-C-SYS-TIME.
012900     05  WK-C-SYS-HH             PIC 9(02).
013000     05  WK-C-SYS-MN             PIC 9(02).
013100     05  WK-C-SYS-SS             PIC 9(02).
013200     05  FILLER                  PIC 9(02).
013300
013400 01  WK-C-NOW-STAMP              PIC X(19).
013500 01  WK-C-TKTID-PAD9             PIC 9(09).
013600 01  WK-C-REQ-TKTTYP             PIC X(20).
013700 01  WK-C-REQ-QTY                PIC 9(04).
013750 01  WK-C-BOOK-REJ-MSG           PIC X(60).
013800
013900*****************************
014000 LINKAGE AREA COPIES FOR CALL.
014100*****************************
014200 01  WK-C-VUSR-RECORD.
014300     COPY QRLVUSR.
014400 01  WK-C-VEVT-RECORD.
014500     COPY QRLVEVT.
014600 01  WK-C-VTKD-RECORD.
014700     COPY QRLVTKD.
014800
014900********************************************
015000 PROCEDURE DIVISION.
015100********************************************
015200 MAIN-MODULE.
015300     PERFORM A000-START-PROGRAM-ROUTINE
015400        THRU A999-START-PROGRAM-ROUTINE-EX.
015500     PERFORM B000-PROCESS-BOOKINGS
015600        THRU B999-PROCESS-BOOKINGS-EX
015700        UNTIL WK-C-AT-EOF.
015800     PERFORM Z000-END-PROGRAM-ROUTINE
015900        THRU Z999-END-PROGRAM-ROUTINE-EX.
016000     GOBACK.
016100
016200 EJECT
016300*-----------------------------------------------------------------*
016400 A000-START-PROGRAM-ROUTINE.
016500*-----------------------------------------------------------------*
016600     OPEN INPUT  QRBOOKIN.
016700     IF  NOT WK-C-SUCCESSFUL
016800         DISPLAY "QRBBOOK - OPEN FILE ERROR - QRBOOKIN"
016900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017000         GO TO Y900-ABNORMAL-TERMINATION.
017100
017200     OPEN OUTPUT QRBOOKOUT.
017300     IF  NOT WK-C-SUCCESSFUL
017400         DISPLAY "QRBBOOK - OPEN FILE ERROR - QRBOOKOUT"
017500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017600         GO TO Y900-ABNORMAL-TERMINATION.
017700
017800     PERFORM D900-FIND-NEXT-TICKET-ID
017900        THRU D999-FIND-NEXT-TICKET-ID-EX.
018000
018100     READ QRBOOKIN INTO QRBOOKIN-RECORD
018200         AT END MOVE "Y" TO WK-C-EOF-SWITCH.
018300
018400*=================================================================*
018500 A999-START-PROGRAM-ROUTINE-EX.
018600*=================================================================*
018700     EXIT.
018800
018900 EJECT
019000*-----------------------------------------------------------------*
019100 B000-PROCESS-BOOKINGS.
019200*-----------------------------------------------------------------*
019300     ADD 1 TO WK-C-BOOK-COUNT.
019310
019320*        USER-ID AND EVENT-ID ARE REQUIRED ON THE REQUEST ITSELF -
019330*        A ZERO/BLANK ID IS A DIFFERENT FAILURE THAN "LOOKED UP
019340*        AND NOT FOUND" SO IT GETS ITS OWN REJECT MESSAGE.
019350     IF  QRBOOKIN-USRID = ZERO
019360         MOVE "USER-ID IS REQUIRED"     TO WK-C-BOOK-REJ-MSG
019370         PERFORM C910-REJECT-REQUIRED-FIELD
019380            THRU C919-REJECT-REQUIRED-FIELD-EX
019390         GO TO B100-READ-NEXT-BOOKING.
019400
019410     IF  QRBOOKIN-EVTID = ZERO
019420         MOVE "EVENT-ID IS REQUIRED"    TO WK-C-BOOK-REJ-MSG
019430         PERFORM C910-REJECT-REQUIRED-FIELD
019440            THRU C919-REJECT-REQUIRED-FIELD-EX
019450         GO TO B100-READ-NEXT-BOOKING.
019460
019500     MOVE QRBOOKIN-USRID         TO WK-N-VUSR-USRID.
019700     CALL "QRVUSER" USING WK-C-VUSR-RECORD.
019800
019900     IF  WK-C-VUSR-FOUND NOT = "Y"
020000         PERFORM C900-REJECT-BOOKING
020100            THRU C999-REJECT-BOOKING-EX
020200         GO TO B100-READ-NEXT-BOOKING.
020300
020400     MOVE QRBOOKIN-EVTID        TO WK-N-VEVT-EVTID.
020500     CALL "QRVEVNT" USING WK-C-VEVT-RECORD.
020600
020700     IF  WK-C-VEVT-FOUND NOT = "Y"
020800         PERFORM C900-REJECT-BOOKING
020900            THRU C999-REJECT-BOOKING-EX
021000         GO TO B100-READ-NEXT-BOOKING.
021100
021200     MOVE QRBOOKIN-TKTTYP       TO WK-C-REQ-TKTTYP.
021300     IF  WK-C-REQ-TKTTYP = SPACES
021400         MOVE "REGULAR"         TO WK-C-REQ-TKTTYP.
021500
021600     MOVE QRBOOKIN-QTY          TO WK-C-REQ-QTY.
021700     IF  WK-C-REQ-QTY = ZERO
021800         MOVE 1                 TO WK-C-REQ-QTY.
021900
022000     PERFORM D200-STAMP-NOW
022100        THRU D299-STAMP-NOW-EX.
022200
022300     PERFORM C100-CREATE-ONE-TICKET
022400        THRU C199-CREATE-ONE-TICKET-EX
022500        VARYING WK-C-QTY-INDEX FROM 1 BY 1
022600        UNTIL WK-C-QTY-INDEX > WK-C-REQ-QTY.
022700
022800 B100-READ-NEXT-BOOKING.
022900     READ QRBOOKIN INTO QRBOOKIN-RECORD
023000         AT END MOVE "Y" TO WK-C-EOF-SWITCH.
023100
023200*=================================================================*
023300 B999-PROCESS-BOOKINGS-EX.
023400*=================================================================*
023500     EXIT.
023600
023700 EJECT
023800*-----------------------------------------------------------------*
023900 C100-CREATE-ONE-TICKET.
024000*-----------------------------------------------------------------*
024100     MOVE WK-C-NEXT-TKTID        TO QRBOOKOUT-TKTID WK-N-VTKD-TKTID.
024200     ADD  1                      TO WK-C-NEXT-TKTID.
024300
024500     MOVE "CRE"                  TO WK-C-VTKD-OPCODE.
024600     MOVE QRBOOKIN-USRID         TO WK-N-VTKD-USRID.
024700     MOVE QRBOOKIN-EVTID         TO WK-N-VTKD-EVTID.
024800     MOVE WK-C-REQ-TKTTYP        TO WK-C-VTKD-TKTTYP.
024900     MOVE "ACTIVE"               TO WK-C-VTKD-STATUS.
025000     MOVE WK-N-VEVT-PRICE        TO WK-N-VTKD-PRICE.
025100     MOVE WK-C-NOW-STAMP         TO WK-C-VTKD-PURDTE.
025200
025300     MOVE WK-C-NEXT-TKTID        TO WK-C-TKTID-PAD9.
025400     STRING "QR"                 DELIMITED BY SIZE
025500            WK-C-TKTID-PAD9      DELIMITED BY SIZE
025600            WK-C-SYS-DATE8       DELIMITED BY SIZE
025700            WK-C-SYS-TIME        DELIMITED BY SIZE
025800            INTO WK-C-VTKD-QRCODE.
025900
026000     CALL "QRVTKID" USING WK-C-VTKD-RECORD.
026100
026200     IF  WK-C-VTKD-FOUND NOT = "Y"
026300         MOVE "REJECT"           TO QRBOOKOUT-STATUS
026400         MOVE "UNABLE TO CREATE TICKET ROW"
026500                                 TO QRBOOKOUT-MESSAGE
026600     ELSE
026700         MOVE "BOOKED"           TO QRBOOKOUT-STATUS
026800         MOVE "TICKET BOOKED"    TO QRBOOKOUT-MESSAGE
026900         MOVE QRBOOKIN-USRID     TO QRBOOKOUT-USRID
027000         MOVE QRBOOKIN-EVTID     TO QRBOOKOUT-EVTID
027100         MOVE WK-C-REQ-TKTTYP    TO QRBOOKOUT-TKTTYP
027200         MOVE WK-N-VEVT-PRICE    TO QRBOOKOUT-PRICE
027300         MOVE WK-C-VTKD-QRCODE   TO QRBOOKOUT-QRCODE
027400         MOVE WK-C-NOW-STAMP     TO QRBOOKOUT-PURDTE.
027500
027600     WRITE QRBOOKOUT-RECORD.
027700     IF  NOT WK-C-SUCCESSFUL
027800         DISPLAY "QRBBOOK - WRITE FILE ERROR - QRBOOKOUT"
027900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028000         GO TO Y900-ABNORMAL-TERMINATION.
028100
028200*=================================================================*
028300 C199-CREATE-ONE-TICKET-EX.
028400*=================================================================*
028500     EXIT.
028600
028700 EJECT
028800*-----------------------------------------------------------------*
028900 C900-REJECT-BOOKING.
029000*-----------------------------------------------------------------*
029100     MOVE SPACES             TO QRBOOKOUT-RECORD.
029200     MOVE "REJECT"           TO QRBOOKOUT-STATUS.
029300     MOVE QRBOOKIN-USRID     TO QRBOOKOUT-USRID.
029400     MOVE QRBOOKIN-EVTID     TO QRBOOKOUT-EVTID.
029500     IF  WK-C-VUSR-FOUND NOT = "Y"
029600         MOVE "USER-ID DID NOT MATCH ANY USER ON FILE"
029700                             TO QRBOOKOUT-MESSAGE
029800     ELSE
029900         MOVE "EVENT-ID DID NOT MATCH ANY EVENT ON FILE"
030000                             TO QRBOOKOUT-MESSAGE.
030100
030200     WRITE QRBOOKOUT-RECORD.
030300     IF  NOT WK-C-SUCCESSFUL
030400         DISPLAY "QRBBOOK - WRITE FILE ERROR - QRBOOKOUT"
030500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030600         GO TO Y900-ABNORMAL-TERMINATION.
030700
030800*=================================================================*
030900 C999-REJECT-BOOKING-EX.
031000*=================================================================*
031100     EXIT.
031120
031130*-----------------------------------------------------------------*
031140 C910-REJECT-REQUIRED-FIELD.
031150*-----------------------------------------------------------------*
031160     MOVE SPACES             TO QRBOOKOUT-RECORD.
031170     MOVE "REJECT"           TO QRBOOKOUT-STATUS.
031180     MOVE QRBOOKIN-USRID     TO QRBOOKOUT-USRID.
031190     MOVE QRBOOKIN-EVTID     TO QRBOOKOUT-EVTID.
031200     MOVE WK-C-BOOK-REJ-MSG  TO QRBOOKOUT-MESSAGE.
031210
031220     WRITE QRBOOKOUT-RECORD.
031230     IF  NOT WK-C-SUCCESSFUL
031240         DISPLAY "QRBBOOK - WRITE FILE ERROR - QRBOOKOUT"
031250         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
031260         GO TO Y900-ABNORMAL-TERMINATION.
031270
031280*=================================================================*
031290 C919-REJECT-REQUIRED-FIELD-EX.
031300*=================================================================*
031310     EXIT.
031320
031330 EJECT
031400*-----------------------------------------------------------------*
031500 D200-STAMP-NOW.
031600*-----------------------------------------------------------------*
031700     ACCEPT  WK-C-SYS-DATE8 FROM DATE YYYYMMDD.
031800     ACCEPT  WK-C-SYS-TIME  FROM TIME.
031900     STRING  WK-C-SYS-YYYY  DELIMITED BY SIZE
032000             "-"            DELIMITED BY SIZE
032100             WK-C-SYS-MM    DELIMITED BY SIZE
032200             "-"            DELIMITED BY SIZE
032300             WK-C-SYS-DD    DELIMITED BY SIZE
032400             " "            DELIMITED BY SIZE
032500             WK-C-SYS-HH    DELIMITED BY SIZE
032600             ":"            DELIMITED BY SIZE
032700             WK-C-SYS-MN    DELIMITED BY SIZE
032800             ":"            DELIMITED BY SIZE
032900             WK-C-SYS-SS    DELIMITED BY SIZE
033000             INTO WK-C-NOW-STAMP.
033100
033200*=================================================================*
033300 D299-STAMP-NOW-EX.
033400*=================================================================*
033500     EXIT.
033600
033700*-----------------------------------------------------------------*
033800 D900-FIND-NEXT-TICKET-ID.
033900*-----------------------------------------------------------------*
034000*        SCANS THE TICKET MASTER ONCE AT STARTUP TO ESTABLISH THE
034100*        NEXT TICKET-ID TO ASSIGN. TICKET-IDS ARE NEVER REUSED
034200*        WITHIN A RUN.
034300     OPEN INPUT QRTKMSF.
034400     IF  NOT WK-C-SUCCESSFUL
034500         DISPLAY "QRBBOOK - OPEN FILE ERROR - QRTKMSF"
034600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
034700         GO TO Y900-ABNORMAL-TERMINATION.
034800
034900     MOVE 1      TO WK-C-NEXT-TKTID.
035000     MOVE ZERO   TO WK-C-TKT-RELKEY.
035100 D910-FIND-MAX-LOOP.
035200     ADD     1                       TO    WK-C-TKT-RELKEY.
035300     READ    QRTKMSF
035400             INTO WK-C-TKT-WORK.
035500     IF      WK-C-SUCCESSFUL
035600             IF  WK-C-TKT-WORK-TID >= WK-C-NEXT-TKTID
035700                 COMPUTE WK-C-NEXT-TKTID = WK-C-TKT-WORK-TID + 1
035800             END-IF
035900             GO TO D910-FIND-MAX-LOOP.
036000     IF      NOT WK-C-RECORD-NOT-FOUND
036100             DISPLAY "QRBBOOK - READ FILE ERROR - QRTKMSF"
036200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
036300             GO TO Y900-ABNORMAL-TERMINATION.
036400
036500     CLOSE QRTKMSF.
036600
036700*=================================================================*
036800 D999-FIND-NEXT-TICKET-ID-EX.
036900*=================================================================*
037000     EXIT.
037100
037200 EJECT
037300*-----------------------------------------------------------------*
037400 Y900-ABNORMAL-TERMINATION.
037500*-----------------------------------------------------------------*
037600     PERFORM Z000-END-PROGRAM-ROUTINE
037700        THRU Z999-END-PROGRAM-ROUTINE-EX.
037800     EXIT PROGRAM.
037900
038000*-----------------------------------------------------------------*
038100 Z000-END-PROGRAM-ROUTINE.
038200*-----------------------------------------------------------------*
038300     CLOSE QRBOOKIN.
038400     IF  NOT WK-C-SUCCESSFUL
038500         DISPLAY "QRBBOOK - CLOSE FILE ERROR - QRBOOKIN"
038600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
038700     END-IF.
038800     CLOSE QRBOOKOUT.
038900     IF  NOT WK-C-SUCCESSFUL
039000         DISPLAY "QRBBOOK - CLOSE FILE ERROR - QRBOOKOUT"
039100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
039200     END-IF.
039300
039400*=================================================================*
039500 Z999-END-PROGRAM-ROUTINE-EX.
039600*=================================================================*
039700     EXIT.
039800
039900******************************************************************
040000*************** END OF PROGRAM SOURCE - QRBBOOK ****************
040100******************************************************************
