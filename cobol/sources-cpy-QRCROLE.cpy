000100     * QRCROLE.cpybk
000200     *****************************************************************
000300     * HISTORY OF MODIFICATION:
000400     *****************************************************************
000500     * TAG    DEV   DATE         DESCRIPTION
000600     *-----------------------------------------------------------------
000700     * QB1RV1 MDR   09/08/2026  - GCR-8846 ROLE REFERENCE FILE FIRST CUT
000800     *                            SEEDED ROW SET FOR THE LOWER-CASE
000900     *                            LITERALS attendee / organizer / staff
001000     *-----------------------------------------------------------------
001100      01  QRCROLE-RECORD.
001200          05  QRROLE-ROLEID             PIC 9(09).
001300     *        PRIMARY KEY
001400          05  QRROLE-ROLNAM             PIC X(20).
001500     *        attendee / organizer / staff, OR USER-CREATED
001600          05  FILLER                    PIC X(11).
001700     *        RESERVED FOR FUTURE EXPANSION
