000100************************
000200 IDENTIFICATION DIVISION.
000300************************
000400 PROGRAM-ID.     QRVEVNT.
000500 AUTHOR.         M RAMIREZ.
000600 INSTALLATION.   QRUSH EVENT PLATFORM - BATCH SYSTEMS.
000700 DATE-WRITTEN.   14 MAY 1991.
000800 DATE-COMPILED.
000900 SECURITY.       QRUSH INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK THE EVENT
001200*               REFERENCE FILE FOR AN EXISTING EVENT AND RETURN
001300*               ITS TICKET PRICE AND SCHEDULE WINDOW, ON BEHALF
001400*               OF THE TICKET BOOKING BATCH (QRBBOOK).
001500*
001600*----------------------------------------------------------------*
001700* HISTORY OF MODIFICATION:
001800*----------------------------------------------------------------*
001810* TAG    DEV    DATE         DESCRIPTION
001820*------- ------ -----------  ----------------------------------
001830* SGX301 MLR    14/05/1991 - INITIAL VERSION - SINGLE-KEY LOOKUP
001840*                            AGAINST THE EVENT SCHEDULE FILE FOR
001850*                            THE OLD BOX-OFFICE PRINT RUN.
001860* SGX302 TQW    07/09/1994 - ADDED THE TICKET PRICE AND SCHEDULE
001870*                            WINDOW TO THE RETURN AREA SO CALLERS
001880*                            NO LONGER HAVE TO RE-OPEN THE FILE.
001890* SGX303 SGH    19/01/1999 - Y2K REMEDIATION - STRTTM/ENDTTM NOW
001900*                            CARRY A FULL 4-DIGIT YEAR.
001910* QB1RV1 MDR    09/08/2026 - GCR-8846 - EVENT-ID EXISTENCE CHECK
001920*                            AND PRICE LOOKUP PULLED OUT OF THE
001930*                            BOOKING FLOW SO THE SAME CHECK CAN
001940*                            BE SHARED WITH THE GATE SCAN BATCH
001950*                            IF IT EVER NEEDS IT.
002400*----------------------------------------------------------------*
002500 EJECT
002600**********************
002700 ENVIRONMENT DIVISION.
002800**********************
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER.  IBM-AS400.
003100 OBJECT-COMPUTER.  IBM-AS400.
003200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003300                   UPSI-0 IS UPSI-SWITCH-0
003400                     ON  STATUS IS U0-ON
003500                     OFF STATUS IS U0-OFF.
003600
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT QREVNTF ASSIGN TO DATABASE-QREVNTF
004000            ORGANIZATION      IS RELATIVE
004100            ACCESS MODE       IS DYNAMIC
004200            RELATIVE KEY      IS WK-C-VEVT-RELKEY
004300            FILE STATUS       IS WK-C-FILE-STATUS.
004400
004500***************
004600 DATA DIVISION.
004700***************
004800 FILE SECTION.
004900**************
005000 FD  QREVNTF
005100     LABEL RECORDS ARE OMITTED
005200     DATA RECORD IS QREVNT-RECORD.
005300 01  QREVNT-RECORD.
005400     COPY QRCEVNT.
005500
005600 WORKING-STORAGE SECTION.
005700*************************
005800 01  FILLER                          PIC X(24)        VALUE
005900     "** PROGRAM QRVEVNT **".
006000
006100* ------------------ PROGRAM WORKING STORAGE -------------------*
006200 01  WK-C-COMMON.
006300     COPY ASCMWS.
006400
006500 01  WK-C-VEVT-RELKEY            PIC 9(06) COMP.
006600 01  WK-C-VEVT-CALL-COUNT        PIC 9(07) COMP VALUE ZERO.
006700*        COUNTS CALLS MADE TO THIS ROUTINE THIS RUN - DIAGNOSTIC
006710 01  WK-C-VEVT-RELKEY-DSP        PIC X(06).
006720 01  WK-C-VEVT-RELKEY-DSP-R  REDEFINES WK-C-VEVT-RELKEY-DSP.
006730     05  WK-C-VEVT-RELKEY-DGT    PIC 9(06).
006800
006900 01  WK-C-VEVT-WORK-AREA.
007000     05  WK-C-VEVT-WORK          PIC X(160).
007100     05  WK-C-VEVT-WORK-R  REDEFINES WK-C-VEVT-WORK.
007200         10  WK-C-VEVT-WORK-ID   PIC 9(09).
007300         10  WK-C-VEVT-WORK-TTL  PIC X(100).
007400         10  WK-C-VEVT-WORK-STR  PIC X(19).
007500         10  WK-C-VEVT-WORK-END  PIC X(19).
007600         10  WK-C-VEVT-WORK-PRC  PIC S9(7)V99 COMP-3.
007700         10  FILLER              PIC X(08).
007800
007900 01  WK-C-VEVT-KEY-BREAKOUT.
008000     05  WK-C-VEVT-KEY-FULL      PIC 9(09).
008100     05  WK-C-VEVT-KEY-PARTS REDEFINES WK-C-VEVT-KEY-FULL.
008200         10  WK-C-VEVT-KEY-HI    PIC 9(05).
008300         10  WK-C-VEVT-KEY-LO    PIC 9(04).
008400
008500*****************
008600 LINKAGE SECTION.
008700*****************
008800 COPY QRLVEVT.
008900 EJECT
009000********************************************
009100 PROCEDURE DIVISION USING WK-C-VEVT-RECORD.
009200********************************************
009300 MAIN-MODULE.
009400     ADD  1                       TO    WK-C-VEVT-CALL-COUNT
009500     PERFORM A000-PROCESS-CALLED-ROUTINE
009600        THRU A099-PROCESS-CALLED-ROUTINE-EX
009700     PERFORM Z000-END-PROGRAM-ROUTINE
009800        THRU Z999-END-PROGRAM-ROUTINE-EX
009900     EXIT PROGRAM.
010000
010100*---------------------------------------------------------------*
010200 A000-PROCESS-CALLED-ROUTINE.
010300*---------------------------------------------------------------*
010400     OPEN INPUT QREVNTF.
010500     IF  NOT WK-C-SUCCESSFUL
010600         DISPLAY "QRVEVNT - OPEN FILE ERROR - QREVNTF"
010700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010800         GO TO Y900-ABNORMAL-TERMINATION.
010900
011000     MOVE    SPACES                  TO    WK-C-VEVT-OUTPUT.
011100     MOVE    "N"                     TO    WK-C-VEVT-FOUND.
011200     MOVE    WK-N-VEVT-EVTID         TO    WK-C-VEVT-KEY-FULL.
011300     MOVE    ZERO                    TO    WK-C-VEVT-RELKEY.
011400
011500 A010-SCAN-LOOP.
011600     ADD     1                       TO    WK-C-VEVT-RELKEY.
011700     READ    QREVNTF
011800             INTO WK-C-VEVT-WORK.
011900     IF      WK-C-SUCCESSFUL
012000             IF  WK-C-VEVT-WORK-ID = WK-N-VEVT-EVTID
012100                 GO TO A080-MOVE-DATA
012200             ELSE
012300                 GO TO A010-SCAN-LOOP
012400             END-IF
012500     END-IF.
012600
012700     IF      WK-C-RECORD-NOT-FOUND
012800             MOVE    "SUP0016"           TO    WK-C-VEVT-ERROR-CD
012900     ELSE
013000             MOVE    "COM0206"           TO    WK-C-VEVT-ERROR-CD
013100     END-IF.
013110     MOVE    WK-C-VEVT-RELKEY        TO    WK-C-VEVT-RELKEY-DGT.
013120     DISPLAY "QRVEVNT - SCAN STOPPED AT RELKEY " WK-C-VEVT-RELKEY-DSP.
013200
013300     MOVE    "QREVNTF"               TO    WK-C-VEVT-FILE.
013400     MOVE    "SCAN"                  TO    WK-C-VEVT-MODE.
013500     MOVE    WK-C-VEVT-KEY-FULL      TO    WK-C-VEVT-KEY.
013600     MOVE    WK-C-FILE-STATUS        TO    WK-C-VEVT-FS.
013700
013800     GO TO A099-PROCESS-CALLED-ROUTINE-EX.
013900
014000 A080-MOVE-DATA.
014100     MOVE    "Y"                     TO    WK-C-VEVT-FOUND.
014200     MOVE    WK-C-VEVT-WORK-TTL      TO    WK-C-VEVT-TITLE.
014300     MOVE    WK-C-VEVT-WORK-STR      TO    WK-C-VEVT-STRTTM.
014400     MOVE    WK-C-VEVT-WORK-END      TO    WK-C-VEVT-ENDTTM.
014500     MOVE    WK-C-VEVT-WORK-PRC      TO    WK-N-VEVT-PRICE.
014600
014700*---------------------------------------------------------------*
014800 A099-PROCESS-CALLED-ROUTINE-EX.
014900*---------------------------------------------------------------*
015000     EXIT.
015100*---------------------------------------------------------------*
015200*                   PROGRAM SUBROUTINE                         *
015300*---------------------------------------------------------------*
015400 Y900-ABNORMAL-TERMINATION.
015500     PERFORM Z000-END-PROGRAM-ROUTINE
015600        THRU Z999-END-PROGRAM-ROUTINE-EX.
015700     EXIT PROGRAM.
015800
015900 Z000-END-PROGRAM-ROUTINE.
016000     CLOSE QREVNTF.
016100     IF  NOT WK-C-SUCCESSFUL
016200         DISPLAY "QRVEVNT - CLOSE FILE ERROR - QREVNTF"
016300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016400     END-IF.
016500
016600 Z999-END-PROGRAM-ROUTINE-EX.
016700     EXIT.
016800
016900******************************************************************
017000************** END OF PROGRAM SOURCE -  QRVEVNT ******************
017100******************************************************************
