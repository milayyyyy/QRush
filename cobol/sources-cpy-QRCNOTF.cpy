000100     * QRCNOTF.cpybk
000200     *****************************************************************
000300     * AMENDMENT HISTORY:
000400     *****************************************************************
000500     * QB1RV1 09/08/2026 MDR  GCR-8846 BATCH CORE BUILD-OUT
000600     * - NOTIFICATION FILE FIRST CUT FOR THE PER-USER NOTIFICATION
000700     *   MAINTENANCE BATCH (LIST/CREATE/MARK-READ/DELETE)
000800     * - RECORD LEN SET TO 700 (9+9+10+100+500+1+19+9+9 = 666,
000900     *   ROUNDED UP WITH FILLER FOR GROWTH ROOM ON MESSAGE TEXT)
001000     *****************************************************************
001100      05  QRNOTF-RECORD                PIC X(700).
001200
001300     * I-O FORMAT: QRNOTFR  FROM FILE QRNOTF
001400     * PER-USER NOTIFICATION RECORD
001500
001600      05  QRNOTFR REDEFINES QRNOTF-RECORD.
001700          06  QRNOTF-NOTID              PIC 9(09).
001800     *        NOTIFICATION ID - PRIMARY KEY
001900          06  QRNOTF-USRID              PIC 9(09).
002000     *        OWNING USER ID
002100          06  QRNOTF-NTYPE              PIC X(10).
002200     *        SUCCESS / INFO / WARNING / ERROR
002300     *        DEFAULTS TO INFO IF NOT SUPPLIED ON CREATE
002400          06  QRNOTF-TITLE              PIC X(100).
002500     *        NOTIFICATION TITLE - REQUIRED
002600          06  QRNOTF-MSG                PIC X(500).
002700     *        NOTIFICATION BODY TEXT - REQUIRED
002800          06  QRNOTF-ISRD               PIC X(01).
002900     *        Y/N - DEFAULTS TO N ON EVERY CREATE PATH
003000          06  QRNOTF-CREDAT             PIC X(19).
003100     *        CREATED TIMESTAMP - STAMPED AT WRITE TIME, NOT
003200     *        CALLER-SUPPLIED
003300          06  QRNOTF-RELEVT             PIC 9(09).
003400     *        OPTIONAL FK TO EVENT - ZERO IF NOT LINKED
003500          06  QRNOTF-RELTKT             PIC 9(09).
003600     *        OPTIONAL FK TO TICKET - ZERO IF NOT LINKED
003700          06  FILLER                    PIC X(34).
003800     *        RESERVED FOR FUTURE EXPANSION
