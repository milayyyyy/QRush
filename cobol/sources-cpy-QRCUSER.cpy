000100     * QRCUSER.cpybk
000200     *****************************************************************
000300     * HISTORY OF MODIFICATION:
000400     *****************************************************************
000500     * QB1RV1 09/08/2026 MDR  GCR-8846 BATCH CORE BUILD-OUT
000600     * - MINIMAL USER REFERENCE RECORD - ONLY THE FIELDS THE GATE SCAN
000700     *   AND BOOKING BATCHES JOIN ON. FULL USER ACCOUNT/AUTH RECORD IS
000800     *   OWNED BY THE WEB-FACING SYSTEM AND IS NOT REPLICATED HERE.
000900     *****************************************************************
001000      05  QRUSER-RECORD                PIC X(180).
001100
001200      05  QRUSERR REDEFINES QRUSER-RECORD.
001300          06  QRUSER-USRID              PIC 9(09).
001400     *        USER ID - PRIMARY KEY
001500          06  QRUSER-NAME               PIC X(80).
001600     *        ATTENDEE'S DISPLAY NAME
001700          06  QRUSER-EMAIL              PIC X(80).
001800     *        ATTENDEE'S EMAIL ADDRESS
001900          06  FILLER                    PIC X(11).
002000     *        RESERVED FOR FUTURE EXPANSION
