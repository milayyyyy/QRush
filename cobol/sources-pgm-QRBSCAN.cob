000100***********************
000200 IDENTIFICATION DIVISION.
000300***********************
000400 PROGRAM-ID. QRBSCAN.
000500 AUTHOR.       ACCENTURE.
000600 INSTALLATION. QRUSH EVENT PLATFORM - BATCH SYSTEMS.
000700 DATE-WRITTEN. FEB 13 1990.
000800 DATE-COMPILED.
000900 SECURITY.     QRUSH INTERNAL USE ONLY.
001000*DESCRIPTION : THIS PROGRAM PROCESSES GATE-SCAN TRANSACTIONS
001100*              AGAINST THE TICKET MASTER. EACH REQUEST CARRIES
001200*              THE QR CODE READ OFF THE ATTENDEE'S TICKET AND
001300*              THE GATE THE SCAN WAS TAKEN AT. THE FIRST VALID
001400*              SCAN FOR A TICKET CHECKS IT IN; EVERY SCAN AFTER
001500*              THAT IS LOGGED AS A DUPLICATE RE-ENTRY.
001600*
001700*    RETURN STATUS ON QRSCAN-RSP-STATUS:
001800*    INVALID   - QR CODE DID NOT MATCH ANY TICKET ON FILE
001900*    VALID     - FIRST SCAN, ATTENDEE CHECKED IN
002000*    DUPLICATE - TICKET HAD ALREADY BEEN CHECKED IN
002100*
002200*=================================================================
002300* HISTORY OF MODIFICATION:
002400*=================================================================
002500* TAG    DEV    DATE         DESCRIPTION
002600*------- ------ -----------  ----------------------------------
002700* LMT001 RCJ    13/02/1990 - INITIAL VERSION - TURNSTILE CARD
002800*                            READER FEED, SINGLE GATE ONLY.
002900* LMT002 TQW    07/09/1994 - SUPPORT FOR MULTIPLE GATE READERS
003000*                            IN THE SAME OVERNIGHT RUN.
003100* LMT003 SGH    19/01/1999 - Y2K REMEDIATION - ALL TIMESTAMPS
003200*                            WRITTEN TO THE ATTENDANCE LOG NOW
003300*                            CARRY A FULL 4-DIGIT YEAR.
003400* QB1RV1 MDR    09/08/2026 - GCR-8846 REBUILT FOR THE QRUSH GATE
003500*                            CHECK-IN / RE-ENTRY BATCH. REPLACED
003600*                            THE OLD LIMIT-CHECKING LOGIC WITH
003700*                            QR-CODE LOOKUP, RE-ENTRY COUNTING
003800*                            AND THE CALLS OUT TO QRVUSER AND
003900*                            QRVEVNT FOR THE SCAN RESPONSE.
003910* QB1RV2 MDR    09/08/2026 - GCR-8851 TWO FIXES FROM WALKTHROUGH -
003920*                            (1) STATUS IS NOW FOLDED TO UPPER
003930*                            CASE BEFORE THE CHECKED-IN TEST, AND
003940*                            THE TEST NOW ALSO TREATS "USED" AS
003950*                            ALREADY CHECKED IN. (2) TICKET-NUMBER
003960*                            FORMATTING NOW UPPER-CASES THE TYPE,
003970*                            SQUEEZES OUT EVERY BLANK (NOT JUST
003980*                            TRAILING) AND DEFAULTS TO "TICKET"
003990*                            WHEN THE TYPE IS BLANK.
003995* QB1RV3 MDR    09/08/2026 - GCR-8855 QRSCNOUT-STATUS WAS WRITING
003996*                            "VALID"/"INVALID"/"DUPLICATE" IN UPPER
003997*                            CASE. THE WEB SIDE ROUND-TRIPS THESE
003998*                            LOWER CASE LIKE THE ROLE NAMES, SO
003999*                            CHANGED ALL THREE LITERALS TO MATCH.
004100* QB1RV4 MDR    10/08/2026 - GCR-8861 WALKTHROUGH FOUND FIVE MORE
004200*                            GAPS - (1) A BLANK QR-CODE FELL THROUGH
004300*                            TO A NORMAL LOOKUP INSTEAD OF BEING
004400*                            REJECTED WITH NO RESPONSE ROW; (2) THE
004500*                            GATE DEFAULT LITERAL WAS "MAIN GATE"
004600*                            INSTEAD OF "Main Gate"; (3) ALL THREE
004700*                            SCAN-MESSAGE LITERALS DID NOT MATCH THE
004800*                            WEB SIDE'S WORDING; (4) SCANNED-AT WAS
004900*                            LEFT BLANK ON THE NOT-FOUND RESPONSE
005000*                            SINCE IT WAS ONLY STAMPED INSIDE THE
005100*                            FOUND BRANCH - MOVED THE STAMP UP
005200*                            FRONT SO BOTH BRANCHES SHARE IT, AND
005300*                            DROPPED THE STRAY QR-CODE-INTO-TICKET-
005400*                            NUMBER MOVE THAT LEFT THAT FIELD
005500*                            NON-BLANK ON AN INVALID SCAN; (5)
005600*                            RE-ENTRY-COUNT WAS A FLAT PER-CALL
005700*                            ADD 1 INSTEAD OF CARRYING FORWARD THE
005800*                            PRIOR LOG ROW'S RE-ENTRY VALUE, SO IT
005900*                            NEVER WENT ABOVE 1 - D100 NOW CAPTURES
006000*                            THE PRIOR VALUE AND C100 ADDS TO IT.
007000*-----------------------------------------------------------------
007100 EJECT
007200********************
007300 ENVIRONMENT DIVISION.
007400********************
007500 CONFIGURATION SECTION.
007600 SOURCE-COMPUTER. IBM-AS400.
007700 OBJECT-COMPUTER. IBM-AS400.
007800 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
007900                  UPSI-0 IS UPSI-SWITCH-0
008000                    ON  STATUS IS U0-ON
008100                    OFF STATUS IS U0-OFF.
008200
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     SELECT QRSCNIN  ASSIGN TO DATABASE-QRSCNIN
008600            ORGANIZATION IS SEQUENTIAL
008700            FILE STATUS  IS WK-C-FILE-STATUS.
008800
008900     SELECT QRSCNOUT ASSIGN TO DATABASE-QRSCNOUT
009000            ORGANIZATION IS SEQUENTIAL
009100            FILE STATUS  IS WK-C-FILE-STATUS.
009200
009300     SELECT QRTKMSF  ASSIGN TO DATABASE-QRTKMSF
009400            ORGANIZATION IS RELATIVE
009500            ACCESS MODE  IS DYNAMIC
009600            RELATIVE KEY IS WK-C-TKT-RELKEY
009700            FILE STATUS  IS WK-C-FILE-STATUS.
009800
009900     SELECT QRATLGF  ASSIGN TO DATABASE-QRATLGF
010000            ORGANIZATION IS RELATIVE
010100            ACCESS MODE  IS DYNAMIC
010200            RELATIVE KEY IS WK-C-LOG-RELKEY
010300            FILE STATUS  IS WK-C-FILE-STATUS.
010400
010500 EJECT
010600***************
010700 DATA DIVISION.
010800***************
010900 FILE SECTION.
011000**************
011100 FD  QRSCNIN
011200     LABEL RECORDS ARE OMITTED
011300     DATA RECORD IS QRSCNIN-RECORD.
011400 01  QRSCNIN-RECORD.
011500     05  QRSCNIN-QRCODE          PIC X(64).
011600     05  QRSCNIN-GATE            PIC X(30).
011700
011800 FD  QRSCNOUT
011900     LABEL RECORDS ARE OMITTED
012000     DATA RECORD IS QRSCNOUT-RECORD.
012100 01  QRSCNOUT-RECORD.
012200     05  QRSCNOUT-STATUS         PIC X(09).
012300     05  QRSCNOUT-MESSAGE        PIC X(60).
012400     05  QRSCNOUT-TKTID          PIC 9(09).
012500     05  QRSCNOUT-EVTID          PIC 9(09).
012600     05  QRSCNOUT-TKTNUM         PIC X(30).
012700     05  QRSCNOUT-ATTNME         PIC X(80).
012800     05  QRSCNOUT-ATTEML         PIC X(80).
012900     05  QRSCNOUT-EVTTTL         PIC X(100).
013000     05  QRSCNOUT-EVTSTR         PIC X(19).
013100     05  QRSCNOUT-EVTEND         PIC X(19).
013200     05  QRSCNOUT-GATE           PIC X(30).
013300     05  QRSCNOUT-REENTC         PIC 9(04).
013400     05  QRSCNOUT-ALCKIN         PIC X(01).
013500     05  QRSCNOUT-SCNDAT         PIC X(19).
013600     05  QRSCNOUT-PREVAT         PIC X(19).
013700
013800 FD  QRTKMSF
013900     LABEL RECORDS ARE OMITTED
014000     DATA RECORD IS QRTKMS-RECORD.
014100 01  QRTKMS-RECORD.
014200     COPY QRCTKMS.
014300
014400 FD  QRATLGF
014500     LABEL RECORDS ARE OMITTED
014600     DATA RECORD IS QRATLG-RECORD.
014700 01  QRATLG-RECORD.
014800     COPY QRCATLG.
014900
015000*************************
015100 WORKING-STORAGE SECTION.
015200*************************
015300 01  FILLER              PIC X(24)  VALUE
015400     "** PROGRAM QRBSCAN  **".
015500
015600* ------------------ PROGRAM WORKING STORAGE -------------------*
015700 01  WK-C-COMMON.
015800     COPY ASCMWS.
015900
016000 01  WK-C-REQUEST-AREA.
016100     COPY QRLSCAN.
016200
016300 01  WK-C-TKT-RELKEY             PIC 9(06) COMP.
016400 01  WK-C-LOG-RELKEY             PIC 9(06) COMP.
016500 01  WK-C-LOG-LAST-SLOT          PIC 9(06) COMP VALUE ZERO.
016600 01  WK-C-SCAN-COUNT             PIC 9(07) COMP VALUE ZERO.
016700 01  WK-C-REENTRY-COUNT          PIC 9(04) COMP VALUE ZERO.
016710 01  WK-C-PREV-REENTRY           PIC 9(04) COMP VALUE ZERO.
016720*        CARRIES FORWARD THE MOST RECENT PRIOR LOG ROW'S RE-ENTRY
016730*        COUNT FOR THIS TICKET, SET BY D100-COUNT-PRIOR-SCANS -
016740*        C100-APPLY-SCAN-RULES ADDS 1 TO THIS ON A DUPLICATE SCAN.
016750 01  WK-C-TKT-FOUND              PIC X(01) VALUE "N".
016800*        COUNT OF PRIOR LOG ENTRIES FOUND FOR THE CURRENT TICKET
016900
017000 01  WK-C-EOF-SWITCH             PIC X(01) VALUE "N".
017100     88  WK-C-AT-EOF                        VALUE "Y".
017200
017300 01  WK-C-TKT-WORK-AREA.
017400     05  WK-C-TKT-WORK           PIC X(160).
017500     05  WK-C-TKT-WORK-R  REDEFINES WK-C-TKT-WORK.
017600         10  WK-C-TKT-WORK-TID   PIC 9(09).
017700         10  WK-C-TKT-WORK-UID   PIC 9(09).
017800         10  WK-C-TKT-WORK-EID   PIC 9(09).
017900         10  WK-C-TKT-WORK-TYP   PIC X(20).
018000         10  WK-C-TKT-WORK-STA   PIC X(12).
018100         10  WK-C-TKT-WORK-PRC   PIC S9(7)V99 COMP-3.
018200         10  WK-C-TKT-WORK-DTE   PIC X(19).
018300         10  WK-C-TKT-WORK-QRC   PIC X(64).
018400         10  FILLER              PIC X(13).
018500
018600 01  WK-C-LOG-WORK-AREA.
018700     05  WK-C-LOG-WORK           PIC X(100).
018800     05  WK-C-LOG-WORK-R  REDEFINES WK-C-LOG-WORK.
018900         10  WK-C-LOG-WORK-LID   PIC 9(09).
019000         10  WK-C-LOG-WORK-TID   PIC 9(09).
019100         10  WK-C-LOG-WORK-EID   PIC 9(09).
019200         10  WK-C-LOG-WORK-UID   PIC 9(09).
019300         10  WK-C-LOG-WORK-STR   PIC X(19).
019400         10  WK-C-LOG-WORK-GAT   PIC X(30).
019500         10  WK-C-LOG-WORK-LST   PIC X(09).
019600         10  WK-C-LOG-WORK-REE   PIC 9(04).
019700         10  FILLER              PIC X(02).
019800
019900 01  WK-C-SYS-DATE8              PIC 9(08).
020000 01  WK-C-SYS-DATE8-R  REDEFINES WK-C-SYS-DATE8.
020100     05  WK-C-SYS-YYYY           PIC 9(04).
020200     05  WK-C-SYS-MM             PIC 9(02).
020300     05  WK-C-SYS-DD             PIC 9(02).
020400
020500 01  WK-C-SYS-TIME               PIC 9(08).
020600 01  WK-C-SYS-TIME-R  REDEFINES WK-C-SYS-TIME.
020700     05  WK-C-SYS-HH             PIC 9(02).
020800     05  WK-C-SYS-MN             PIC 9(02).
020900     05  WK-C-SYS-SS             PIC 9(02).
021000     05  FILLER                  PIC 9(02).
021100
021200 01  WK-C-NOW-STAMP              PIC X(19).
021300 01  WK-C-TKT-PAD6               PIC 9(06).
021310*
021320*        STATUS FOLDED TO UPPER CASE FOR THE CHECKED-IN/USED TEST
021330*        (BUSINESS RULE 3 - INCOMING STATUS IS COMPARED CASE-
021340*        INSENSITIVELY, SOME UPSTREAM FEEDS SEND IT LOWER CASE).
021350 01  WK-C-TKT-STA-FOLD           PIC X(12).
021360*
021370*        TICKET-TYPE FOLDED TO UPPER CASE AND STRIPPED OF ALL
021380*        WHITESPACE FOR THE TICKET-NUMBER FORMATTING RULE
021390*        (BUSINESS RULE 6).  WORKED CHARACTER-BY-CHARACTER
021400*        THROUGH THE REDEFINED TABLES BELOW.
021410 01  WK-C-TKT-TYP-FOLD           PIC X(20).
021420 01  WK-C-TKT-TYP-FOLD-R  REDEFINES WK-C-TKT-TYP-FOLD.
021430     05  WK-C-TKT-TYP-FOLD-CH    PIC X(01)  OCCURS 20 TIMES.
021440 01  WK-C-TKT-TYP-STRIP          PIC X(20).
021450 01  WK-C-TKT-TYP-STRIP-R  REDEFINES WK-C-TKT-TYP-STRIP.
021460     05  WK-C-TKT-TYP-STRIP-CH   PIC X(01)  OCCURS 20 TIMES.
021470 01  WK-C-TYP-SRC-IX             PIC 9(02) COMP.
021480 01  WK-C-TYP-DST-IX             PIC 9(02) COMP.
021490
021500*****************************
021600 LINKAGE AREA COPIES FOR CALL.
021700*****************************
021800 01  WK-C-VUSR-RECORD.
021900     COPY QRLVUSR.
022000 01  WK-C-VEVT-RECORD.
022100     COPY QRLVEVT.
022200
022300********************************************
022400 PROCEDURE DIVISION.
022500********************************************
022600 MAIN-MODULE.
022700     PERFORM A000-START-PROGRAM-ROUTINE
022800        THRU A999-START-PROGRAM-ROUTINE-EX.
022900     PERFORM B000-PROCESS-REQUESTS
023000        THRU B999-PROCESS-REQUESTS-EX
023100        UNTIL WK-C-AT-EOF.
023200     PERFORM Z000-END-PROGRAM-ROUTINE
023300        THRU Z999-END-PROGRAM-ROUTINE-EX.
023400     GOBACK.
023500
023600 EJECT
023700*-----------------------------------------------------------------*
023800 A000-START-PROGRAM-ROUTINE.
023900*-----------------------------------------------------------------*
024000     OPEN INPUT  QRSCNIN.
024100     IF  NOT WK-C-SUCCESSFUL
024200         DISPLAY "QRBSCAN - OPEN FILE ERROR - QRSCNIN"
024300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024400         GO TO Y900-ABNORMAL-TERMINATION.
024500
024600     OPEN OUTPUT QRSCNOUT.
024700     IF  NOT WK-C-SUCCESSFUL
024800         DISPLAY "QRBSCAN - OPEN FILE ERROR - QRSCNOUT"
024900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025000         GO TO Y900-ABNORMAL-TERMINATION.
025100
025200     OPEN I-O    QRTKMSF.
025300     IF  NOT WK-C-SUCCESSFUL
025400         DISPLAY "QRBSCAN - OPEN FILE ERROR - QRTKMSF"
025500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025600         GO TO Y900-ABNORMAL-TERMINATION.
025700
025800     OPEN I-O    QRATLGF.
025900     IF  NOT WK-C-SUCCESSFUL
026000         DISPLAY "QRBSCAN - OPEN FILE ERROR - QRATLGF"
026100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026200         GO TO Y900-ABNORMAL-TERMINATION.
026300
026400     PERFORM D900-FIND-LAST-LOG-SLOT
026500        THRU D999-FIND-LAST-LOG-SLOT-EX.
026600
026700     READ QRSCNIN INTO QRSCAN-REQUEST
026800         AT END MOVE "Y" TO WK-C-EOF-SWITCH.
026900
027000*=================================================================*
027100 A999-START-PROGRAM-ROUTINE-EX.
027200*=================================================================*
027300     EXIT.
027400
027500 EJECT
027600*-----------------------------------------------------------------*
027700 B000-PROCESS-REQUESTS.
027800*-----------------------------------------------------------------*
027810*        RULE: QR-CODE IS REQUIRED - A BLANK REQUEST IS REJECTED
027820*        WITH NO TICKET-SCAN-RESPONSE ROW PRODUCED AT ALL, NOT
027830*        WITH AN "INVALID" RESPONSE - THE CALLER SEES A VALIDATION
027840*        FAILURE, NOT A SCAN RESULT.
027900     ADD 1 TO WK-C-SCAN-COUNT.
027910     IF  QRSCAN-REQ-QRCODE = SPACES
027920         DISPLAY "QRBSCAN - REJECTED - QR CODE IS BLANK ON REQUEST"
027930         GO TO B900-READ-NEXT-REQUEST.
028000     MOVE SPACES             TO QRSCNOUT-RECORD.
028400     IF  QRSCAN-REQ-GATE = SPACES
028500         MOVE "Main Gate"    TO QRSCAN-REQ-GATE.
028600
028610     PERFORM D200-STAMP-NOW
028620        THRU D299-STAMP-NOW-EX.
028700     PERFORM C000-LOOKUP-TICKET
028800        THRU C099-LOOKUP-TICKET-EX.
028900
029000     IF  WK-C-TKT-FOUND = "N"
029100         MOVE "invalid"          TO QRSCNOUT-STATUS
029200         MOVE "No ticket matches the scanned code."
029300                                 TO QRSCNOUT-MESSAGE
029400         MOVE QRSCAN-REQ-GATE    TO QRSCNOUT-GATE
029450         MOVE WK-C-NOW-STAMP     TO QRSCNOUT-SCNDAT
029500     ELSE
029600         PERFORM C100-APPLY-SCAN-RULES
029700            THRU C199-APPLY-SCAN-RULES-EX.
029800
029900     WRITE QRSCNOUT-RECORD.
030000     IF  NOT WK-C-SUCCESSFUL
030100         DISPLAY "QRBSCAN - WRITE FILE ERROR - QRSCNOUT"
030200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030300         GO TO Y900-ABNORMAL-TERMINATION.
030400
030450 B900-READ-NEXT-REQUEST.
030500     READ QRSCNIN INTO QRSCAN-REQUEST
030600         AT END MOVE "Y" TO WK-C-EOF-SWITCH.
030700
030800*=================================================================*
030900 B999-PROCESS-REQUESTS-EX.
031000*=================================================================*
031100     EXIT.
031200
031300 EJECT
031400*-----------------------------------------------------------------*
031500 C000-LOOKUP-TICKET.
031600*-----------------------------------------------------------------*
031700     MOVE "N"     TO WK-C-TKT-FOUND.
031800     MOVE ZERO    TO WK-C-TKT-RELKEY.
032000
032100 C010-TICKET-SCAN-LOOP.
032200     ADD     1                       TO    WK-C-TKT-RELKEY.
032300     READ    QRTKMSF
032400             INTO WK-C-TKT-WORK.
032500     IF      WK-C-SUCCESSFUL
032600             IF  WK-C-TKT-WORK-QRC = QRSCAN-REQ-QRCODE
032700                 MOVE "Y" TO WK-C-TKT-FOUND
032800                 GO TO C099-LOOKUP-TICKET-EX
032900             ELSE
033000                 GO TO C010-TICKET-SCAN-LOOP
033100             END-IF
033200     END-IF.
033300
033400     IF  NOT WK-C-RECORD-NOT-FOUND
033500         DISPLAY "QRBSCAN - READ FILE ERROR - QRTKMSF"
033600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
033700         GO TO Y900-ABNORMAL-TERMINATION.
033800
033900*=================================================================*
034000 C099-LOOKUP-TICKET-EX.
034100*=================================================================*
034200     EXIT.
034300
034400 EJECT
034500*-----------------------------------------------------------------*
034600 C100-APPLY-SCAN-RULES.
034700*-----------------------------------------------------------------*
034800     PERFORM D100-COUNT-PRIOR-SCANS
034900        THRU D199-COUNT-PRIOR-SCANS-EX.
035200
035210*        FOLD THE STORED STATUS TO UPPER CASE BEFORE TESTING - THE
035220*        WEB SIDE IS NOT CONSISTENT ABOUT THE CASE IT WRITES THIS
035230*        COLUMN IN, SO THE CHECKED-IN/USED TEST MUST NOT CARE.
035240     MOVE    WK-C-TKT-WORK-STA       TO    WK-C-TKT-STA-FOLD.
035250     INSPECT WK-C-TKT-STA-FOLD
035260             CONVERTING "abcdefghijklmnopqrstuvwxyz"
035270                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
035280
035300     IF  WK-C-TKT-STA-FOLD = "CHECKED_IN" OR
035310         WK-C-TKT-STA-FOLD = "USED"
035400         MOVE "Y"         TO QRSCNOUT-ALCKIN
035500         MOVE "duplicate" TO QRSCNOUT-STATUS
035600         MOVE "Ticket was already checked in."
035700                          TO QRSCNOUT-MESSAGE
035770*        RE-ENTRY CARRIES THE PRIOR LOG ROW'S COUNT FORWARD - SEE
035780*        D100-COUNT-PRIOR-SCANS - NOT A FIXED PER-CALL COUNTER.
035790         MOVE WK-C-PREV-REENTRY      TO WK-C-REENTRY-COUNT
035800         ADD  1           TO WK-C-REENTRY-COUNT
035900     ELSE
036000         MOVE "N"         TO QRSCNOUT-ALCKIN
036100         MOVE "valid"     TO QRSCNOUT-STATUS
036150         MOVE "Ticket verified successfully."
036170                          TO QRSCNOUT-MESSAGE
036180         MOVE ZERO        TO WK-C-REENTRY-COUNT
036400         MOVE "CHECKED_IN"           TO WK-C-TKT-WORK-STA
036500         REWRITE QRTKMS-RECORD       FROM WK-C-TKT-WORK
036600         IF  NOT WK-C-SUCCESSFUL
036700             DISPLAY "QRBSCAN - REWRITE ERROR - QRTKMSF"
036800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
036900             GO TO Y900-ABNORMAL-TERMINATION
037000         END-IF.
037100
037200     MOVE WK-C-TKT-WORK-TID      TO QRSCNOUT-TKTID  WK-C-TKT-PAD6.
037300     MOVE WK-C-TKT-WORK-EID      TO QRSCNOUT-EVTID.
037400     MOVE WK-C-REENTRY-COUNT     TO QRSCNOUT-REENTC.
037500     MOVE QRSCAN-REQ-GATE        TO QRSCNOUT-GATE.
037600     MOVE WK-C-NOW-STAMP         TO QRSCNOUT-SCNDAT.
037700
037710     PERFORM D400-FORMAT-TICKET-NUMBER
037720        THRU D499-FORMAT-TICKET-NUMBER-EX.
038200
038300     MOVE WK-C-TKT-WORK-UID      TO WK-N-VUSR-USRID.
038400     CALL "QRVUSER" USING WK-C-VUSR-RECORD.
038500     IF  WK-C-VUSR-FOUND = "Y"
038600         MOVE WK-C-VUSR-NAME     TO QRSCNOUT-ATTNME
038700         MOVE WK-C-VUSR-EMAIL    TO QRSCNOUT-ATTEML
038800     ELSE
038900         MOVE SPACES             TO QRSCNOUT-ATTNME QRSCNOUT-ATTEML.
039000
039100     MOVE WK-C-TKT-WORK-EID      TO WK-N-VEVT-EVTID.
039200     CALL "QRVEVNT" USING WK-C-VEVT-RECORD.
039300     IF  WK-C-VEVT-FOUND = "Y"
039400         MOVE WK-C-VEVT-TITLE    TO QRSCNOUT-EVTTTL
039500         MOVE WK-C-VEVT-STRTTM   TO QRSCNOUT-EVTSTR
039600         MOVE WK-C-VEVT-ENDTTM   TO QRSCNOUT-EVTEND
039700     ELSE
039800         MOVE SPACES   TO QRSCNOUT-EVTTTL QRSCNOUT-EVTSTR
039900                          QRSCNOUT-EVTEND.
040000
040100     PERFORM D300-APPEND-ATTENDANCE-LOG
040200        THRU D399-APPEND-ATTENDANCE-LOG-EX.
040300
040400*=================================================================*
040500 C199-APPLY-SCAN-RULES-EX.
040600*=================================================================*
040700     EXIT.
040800
040900 EJECT
041000*-----------------------------------------------------------------*
041100 D100-COUNT-PRIOR-SCANS.
041200*-----------------------------------------------------------------*
041300*        SCAN THE ATTENDANCE LOG FOR ALL PRIOR ROWS ON THIS
041400*        TICKET, NOTING THE TIMESTAMP AND RE-ENTRY COUNT OF THE
041450*        MOST RECENT ONE - SLOTS ARE ASSIGNED IN WRITE ORDER SO
041460*        THE LAST MATCH FOUND WALKING LOW TO HIGH IS THE NEWEST.
041500     MOVE ZERO               TO WK-C-LOG-RELKEY.
041600     MOVE SPACES             TO QRSCNOUT-PREVAT.
041650     MOVE ZERO               TO WK-C-PREV-REENTRY.
041700
041800 D110-COUNT-SCAN-LOOP.
041900     ADD     1                       TO    WK-C-LOG-RELKEY.
042000     IF      WK-C-LOG-RELKEY > WK-C-LOG-LAST-SLOT
042100             GO TO D199-COUNT-PRIOR-SCANS-EX.
042200     READ    QRATLGF
042300             INTO WK-C-LOG-WORK.
042400     IF      WK-C-SUCCESSFUL
042500             IF  WK-C-LOG-WORK-TID = WK-C-TKT-WORK-TID
042600                 MOVE WK-C-LOG-WORK-STR  TO QRSCNOUT-PREVAT
042650                 MOVE WK-C-LOG-WORK-REE  TO WK-C-PREV-REENTRY
042700             END-IF
042800     END-IF.
042900     GO TO   D110-COUNT-SCAN-LOOP.
043000
043100*=================================================================*
043200 D199-COUNT-PRIOR-SCANS-EX.
043300*=================================================================*
043400     EXIT.
043500
043600*-----------------------------------------------------------------*
043700 D200-STAMP-NOW.
043800*-----------------------------------------------------------------*
043900     ACCEPT  WK-C-SYS-DATE8 FROM DATE YYYYMMDD.
044000     ACCEPT  WK-C-SYS-TIME  FROM TIME.
044100     STRING  WK-C-SYS-YYYY  DELIMITED BY SIZE
044200             "-"            DELIMITED BY SIZE
044300             WK-C-SYS-MM    DELIMITED BY SIZE
044400             "-"            DELIMITED BY SIZE
044500             WK-C-SYS-DD    DELIMITED BY SIZE
044600             " "            DELIMITED BY SIZE
044700             WK-C-SYS-HH    DELIMITED BY SIZE
044800             ":"            DELIMITED BY SIZE
044900             WK-C-SYS-MN    DELIMITED BY SIZE
045000             ":"            DELIMITED BY SIZE
045100             WK-C-SYS-SS    DELIMITED BY SIZE
045200             INTO WK-C-NOW-STAMP.
045300
045400*=================================================================*
045500 D299-STAMP-NOW-EX.
045600*=================================================================*
045700     EXIT.
045800
045900*-----------------------------------------------------------------*
046000 D300-APPEND-ATTENDANCE-LOG.
046100*-----------------------------------------------------------------*
046200     ADD     1                       TO    WK-C-LOG-LAST-SLOT.
046300     MOVE    WK-C-LOG-LAST-SLOT      TO    WK-C-LOG-RELKEY.
046400     MOVE    SPACES                  TO    WK-C-LOG-WORK.
046500     MOVE    WK-C-LOG-LAST-SLOT      TO    WK-C-LOG-WORK-LID.
046600     MOVE    WK-C-TKT-WORK-TID       TO    WK-C-LOG-WORK-TID.
046700     MOVE    WK-C-TKT-WORK-EID       TO    WK-C-LOG-WORK-EID.
046800     MOVE    WK-C-TKT-WORK-UID       TO    WK-C-LOG-WORK-UID.
046900     MOVE    WK-C-NOW-STAMP          TO    WK-C-LOG-WORK-STR.
047000     MOVE    QRSCAN-REQ-GATE         TO    WK-C-LOG-WORK-GAT.
047100     MOVE    QRSCNOUT-STATUS         TO    WK-C-LOG-WORK-LST.
047200     MOVE    WK-C-REENTRY-COUNT      TO    WK-C-LOG-WORK-REE.
047300     WRITE   QRATLG-RECORD           FROM  WK-C-LOG-WORK.
047400     IF      NOT WK-C-SUCCESSFUL
047500             DISPLAY "QRBSCAN - WRITE ERROR - QRATLGF"
047600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
047700             GO TO Y900-ABNORMAL-TERMINATION.
047800
047900*=================================================================*
048000 D399-APPEND-ATTENDANCE-LOG-EX.
048100*=================================================================*
048200     EXIT.
048210
048220*-----------------------------------------------------------------*
048230 D400-FORMAT-TICKET-NUMBER.
048240*-----------------------------------------------------------------*
048250*        TICKET-NUMBER IS <TYPE>-<TICKET-ID ZERO-PADDED TO 6
048260*        DIGITS>, WITH TYPE UPPER-CASED AND EVERY BLANK SQUEEZED
048270*        OUT (NOT JUST TRAILING BLANKS) SO "VIP PASS" BECOMES
048280*        "VIPPASS".  TYPE DEFAULTS TO "TICKET" WHEN ABSENT.
048290     MOVE    WK-C-TKT-WORK-TYP       TO    WK-C-TKT-TYP-FOLD.
048300     INSPECT WK-C-TKT-TYP-FOLD
048310             CONVERTING "abcdefghijklmnopqrstuvwxyz"
048320                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
048330
048340     MOVE    SPACES                  TO    WK-C-TKT-TYP-STRIP.
048350     MOVE    ZERO                    TO    WK-C-TYP-DST-IX.
048360     PERFORM D410-SQUEEZE-BLANKS-LOOP
048370        VARYING WK-C-TYP-SRC-IX FROM 1 BY 1
048380          UNTIL WK-C-TYP-SRC-IX > 20.
048390
048400     IF      WK-C-TKT-TYP-STRIP = SPACES
048410             MOVE "TICKET"           TO    WK-C-TKT-TYP-STRIP.
048420
048430     STRING  WK-C-TKT-TYP-STRIP  DELIMITED BY SPACE
048440             "-"                 DELIMITED BY SIZE
048450             WK-C-TKT-PAD6       DELIMITED BY SIZE
048460             INTO QRSCNOUT-TKTNUM.
048480
048490*=================================================================*
048500 D499-FORMAT-TICKET-NUMBER-EX.
048510*=================================================================*
048520     EXIT.
048530
048540*-----------------------------------------------------------------*
048550 D410-SQUEEZE-BLANKS-LOOP.
048560*-----------------------------------------------------------------*
048570     IF      WK-C-TKT-TYP-FOLD-CH (WK-C-TYP-SRC-IX) NOT = SPACE
048580             ADD  1    TO    WK-C-TYP-DST-IX
048590             MOVE  WK-C-TKT-TYP-FOLD-CH (WK-C-TYP-SRC-IX)
048600                       TO    WK-C-TKT-TYP-STRIP-CH (WK-C-TYP-DST-IX)
048610     END-IF.
048620
048630*=================================================================*
048640 D419-SQUEEZE-BLANKS-LOOP-EX.
048650*=================================================================*
048660     EXIT.
048670
048680*-----------------------------------------------------------------*
048690 D900-FIND-LAST-LOG-SLOT.
048695*-----------------------------------------------------------------*
048700*        ESTABLISH THE CURRENT HIGH-WATER RELATIVE SLOT IN THE
048800*        ATTENDANCE LOG SO NEW ENTRIES APPEND RATHER THAN
048900*        OVERWRITE AN EXISTING ROW.
049000     MOVE    ZERO                    TO    WK-C-LOG-LAST-SLOT.
049100     MOVE    ZERO                    TO    WK-C-LOG-RELKEY.
049200 D910-FIND-LAST-SLOT-LOOP.
049300     ADD     1                       TO    WK-C-LOG-RELKEY.
049400     READ    QRATLGF
049500             INTO WK-C-LOG-WORK.
049600     IF      WK-C-SUCCESSFUL
049700             MOVE WK-C-LOG-RELKEY    TO    WK-C-LOG-LAST-SLOT
049800             GO TO D910-FIND-LAST-SLOT-LOOP.
049900     IF      NOT WK-C-RECORD-NOT-FOUND
050000             DISPLAY "QRBSCAN - READ FILE ERROR - QRATLGF"
050100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
050200             GO TO Y900-ABNORMAL-TERMINATION.
050300
050400*=================================================================*
050500 D999-FIND-LAST-LOG-SLOT-EX.
050600*=================================================================*
050700     EXIT.
050800
050900 EJECT
051000*-----------------------------------------------------------------*
051100 Y900-ABNORMAL-TERMINATION.
051200*-----------------------------------------------------------------*
051300     PERFORM Z000-END-PROGRAM-ROUTINE
051400        THRU Z999-END-PROGRAM-ROUTINE-EX.
051500     EXIT PROGRAM.
051600
051700*-----------------------------------------------------------------*
051800 Z000-END-PROGRAM-ROUTINE.
051900*-----------------------------------------------------------------*
052000     CLOSE QRSCNIN.
052100     IF  NOT WK-C-SUCCESSFUL
052200         DISPLAY "QRBSCAN - CLOSE FILE ERROR - QRSCNIN"
052300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
052400     END-IF.
052500     CLOSE QRSCNOUT.
052600     IF  NOT WK-C-SUCCESSFUL
052700         DISPLAY "QRBSCAN - CLOSE FILE ERROR - QRSCNOUT"
052800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
052900     END-IF.
053000     CLOSE QRTKMSF.
053100     IF  NOT WK-C-SUCCESSFUL
053200         DISPLAY "QRBSCAN - CLOSE FILE ERROR - QRTKMSF"
053300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
053400     END-IF.
053500     CLOSE QRATLGF.
053600     IF  NOT WK-C-SUCCESSFUL
053700         DISPLAY "QRBSCAN - CLOSE FILE ERROR - QRATLGF"
053800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
053900     END-IF.
054000
054100*=================================================================*
054200 Z999-END-PROGRAM-ROUTINE-EX.
054300*=================================================================*
054400     EXIT.
054500
054600******************************************************************
054700*************** END OF PROGRAM SOURCE - QRBSCAN ****************
054800******************************************************************
