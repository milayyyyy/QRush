000100     * QRCEVNT.cpybk
000200     *****************************************************************
000300     * HISTORY OF MODIFICATION:
000400     *****************************************************************
000500     * QB1RV1 09/08/2026 MDR  GCR-8846 BATCH CORE BUILD-OUT
000600     * - MINIMAL EVENT REFERENCE RECORD - ONLY THE FIELDS THE GATE
000700     *   SCAN AND BOOKING BATCHES NEED (TITLE/WINDOW FOR THE SCAN
000800     *   RESPONSE, TICKET PRICE FOR THE BOOKING PRICE COPY). THE FULL
000900     *   EVENT CATALOGUE RECORD IS OWNED BY THE WEB-FACING SYSTEM.
001000     *****************************************************************
001100      05  QREVNT-RECORD                PIC X(160).
001200
001300      05  QREVNTR REDEFINES QREVNT-RECORD.
001400          06  QREVNT-EVTID              PIC 9(09).
001500     *        EVENT ID - PRIMARY KEY
001600          06  QREVNT-TITLE              PIC X(100).
001700     *        EVENT NAME
001800          06  QREVNT-STRTTM             PIC X(19).
001900     *        EVENT START  YYYY-MM-DD HH:MM:SS
002000          06  QREVNT-ENDTTM             PIC X(19).
002100     *        EVENT END    YYYY-MM-DD HH:MM:SS
002200          06  QREVNT-PRICE              PIC S9(7)V99 COMP-3.
002300     *        TICKET PRICE - COPIED VERBATIM AT BOOKING TIME
002400          06  FILLER                    PIC X(08).
002500     *        RESERVED FOR FUTURE EXPANSION
