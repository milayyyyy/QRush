000100      IDENTIFICATION DIVISION.
000200      PROGRAM-ID. QRLSCAN.
000300     *      WORKING STORAGE FORMATS FOR THE GATE SCAN TRANSACTION
000400     *      AND ITS RESPONSE. USED BY THE CHECK-IN/RE-ENTRY BATCH.
000500     *****************************************************************
000600     * MODIFICATION HISTORY                                          *
000700     *****************************************************************
000800     * TAG    DATE       DEV   DESCRIPTION                           *
000900     *------- ---------- ----- -------------------------------------*
001000     * QB1RV1 09/08/2026 MDR  - GCR-8846 CASH-LESS GATE ROLLOUT      *
001100     *                      - INITIAL VERSION                        *
001200     *---------------------------------------------------------------*
001300      01  QRSCAN-REQUEST.
001400     * TICKET-SCAN-REQUEST - ONE TRANSACTION PER SCAN EVENT
001500          05  QRSCAN-REQ-QRCODE         PIC X(64).
001600     * QR CODE STRING READ OFF THE SCANNED TICKET
001700          05  QRSCAN-REQ-GATE           PIC X(30).
001800     * GATE NAME - BLANK DEFAULTS TO MAIN GATE
001850          05  FILLER                    PIC X(06).
001900
002000      01  QRSCAN-RESPONSE.
002100     * TICKET-SCAN-RESPONSE - ONE RESULT ROW PER TRANSACTION
002200          05  QRSCAN-RSP-STATUS         PIC X(09).
002300     * INVALID / VALID / DUPLICATE
002400          05  QRSCAN-RSP-MESSAGE        PIC X(60).
002500     * HUMAN READABLE RESULT TEXT
002600          05  QRSCAN-RSP-TKTID          PIC 9(09).
002700     * MATCHED TICKET ID - ZERO IF INVALID
002800          05  QRSCAN-RSP-EVTID          PIC 9(09).
002900     * MATCHED TICKET'S EVENT ID
003000          05  QRSCAN-RSP-TKTNUM         PIC X(30).
003100     * FORMATTED  <TYPE>-<ID ZERO PADDED TO 6>
003200          05  QRSCAN-RSP-ATTNME         PIC X(80).
003300     * TICKET HOLDER'S NAME
003400          05  QRSCAN-RSP-ATTEML         PIC X(80).
003500     * TICKET HOLDER'S EMAIL
003600          05  QRSCAN-RSP-EVTTTL         PIC X(100).
003700     * EVENT NAME
003800          05  QRSCAN-RSP-EVTSTR         PIC X(19).
003900     * EVENT START  YYYY-MM-DD HH:MM:SS
004000          05  QRSCAN-RSP-EVTEND         PIC X(19).
004100     * EVENT END    YYYY-MM-DD HH:MM:SS
004200          05  QRSCAN-RSP-GATE           PIC X(30).
004300     * GATE USED FOR THIS SCAN, RESOLVED/DEFAULTED
004400          05  QRSCAN-RSP-REENTC         PIC 9(04).
004500     * 0 ON FIRST VALID SCAN, ELSE PREVIOUS DUP COUNT + 1
004600          05  QRSCAN-RSP-ALCKIN         PIC X(01).
004700     * Y/N - ALREADY CHECKED IN BEFORE THIS SCAN
004800          05  QRSCAN-RSP-SCNDAT         PIC X(19).
004900     * TIMESTAMP OF THIS SCAN
005000          05  QRSCAN-RSP-PREVAT         PIC X(19).
005100     * TIMESTAMP OF MOST RECENT PRIOR SCAN - BLANK IF NONE
005200          05  FILLER                    PIC X(08).
