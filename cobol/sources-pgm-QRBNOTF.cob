000100************************
000200 IDENTIFICATION DIVISION.
000300************************
000400 PROGRAM-ID. QRBNOTF.
000500 AUTHOR.       TYK.
000600 INSTALLATION. QRUSH EVENT PLATFORM - BATCH SYSTEMS.
000700 DATE-WRITTEN. JUN 1992.
000800 DATE-COMPILED.
000900 SECURITY.     QRUSH INTERNAL USE ONLY.
001000*DESCRIPTION : THIS PROGRAM MAINTAINS THE PER-USER NOTIFICATION
001100*              FILE. EACH INPUT TRANSACTION CARRIES AN OPCODE
001200*              NAMING ONE OF LST/UNR/CNT/CRE/RDO/RDA/DLO/DLA AND
001300*              IS APPLIED AGAINST THE NOTIFICATION FILE, WITH ONE
001400*              RESULT ROW WRITTEN PER NOTIFICATION AFFECTED OR
001500*              RETURNED.
001600*
001700*===========================================================*
001800* HISTORY OF MODIFICATION:
001900*===========================================================*
002000* TAG    DEV    DATE         DESCRIPTION
002100*------- ------ -----------  ----------------------------------
002200* TD2001 TYK    04/06/1992 - INITIAL VERSION - LIST AND CREATE
002300*                            OPCODES ONLY.
002400* TD2002 TMPARV 12/11/1996 - ADDED MARK-READ AND DELETE OPCODES
002500*                            SO THE MOBILE TEAM CAN CLEAR THEIR
002600*                            OWN BACKLOG WITHOUT A DBA TICKET.
002700* TD2003 TMPJAE 10/03/1999 - Y2K REMEDIATION - CREATED-TIMESTAMP
002800*                            FIELD WIDENED TO A FULL 4-DIGIT YEAR.
002900* TD2004 RCJ    21/09/2004 - ADDED UNREAD-COUNT OPCODE FOR THE
003000*                            OVERNIGHT DIGEST JOB.
003100* QB1RV1 MDR    09/08/2026 - GCR-8846 REBUILT FOR THE QRUSH
003200*                            NOTIFICATION MAINTENANCE BATCH. LIST
003300*                            OPCODES NOW WALK THE FILE HIGH SLOT
003400*                            DOWN TO SLOT 1 SO NEWEST NOTIFICATIONS
003500*                            COME OUT FIRST WITHOUT A SORT STEP.
003510* QB1RV2 MDR    09/08/2026 - GCR-8851 CRE OPCODE NOW ALSO REJECTS
003520*                            A ZERO USER-ID WITH ITS OWN MESSAGE
003530*                            INSTEAD OF FALLING THROUGH TO THE
003540*                            TITLE/MESSAGE-REQUIRED CHECK.
003550* QB1RV3 MDR    09/08/2026 - GCR-8855 DEFAULT NTYPE ON CRE WAS
003560*                            BEING WRITTEN AS "INFO" IN UPPER CASE.
003570*                            THE WEB SIDE STORES TYPE LOWER CASE,
003580*                            SO CHANGED THE DEFAULT TO "info".
003600*---------------------------------------------------------------*
003700 EJECT
003800********************
003900 ENVIRONMENT DIVISION.
004000********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-AS400.
004300 OBJECT-COMPUTER. IBM-AS400.
004400 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
004500                  UPSI-0 IS UPSI-SWITCH-0
004600                    ON  STATUS IS U0-ON
004700                    OFF STATUS IS U0-OFF.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT QRNOTFIN  ASSIGN TO DATABASE-QRNOTFIN
005200            ORGANIZATION IS SEQUENTIAL
005300            FILE STATUS  IS WK-C-FILE-STATUS.
005400
005500     SELECT QRNOTFOUT ASSIGN TO DATABASE-QRNOTFOUT
005600            ORGANIZATION IS SEQUENTIAL
005700            FILE STATUS  IS WK-C-FILE-STATUS.
005800
005900     SELECT QRNOTFF   ASSIGN TO DATABASE-QRNOTFF
006000            ORGANIZATION IS RELATIVE
006100            ACCESS MODE  IS DYNAMIC
006200            RELATIVE KEY IS WK-C-NTF-RELKEY
006300            FILE STATUS  IS WK-C-FILE-STATUS.
006400
006500 EJECT
006600***************
006700 DATA DIVISION.
006800***************
006900 FILE SECTION.
007000**************
007100 FD  QRNOTFIN
007200     LABEL RECORDS ARE OMITTED
007300     DATA RECORD IS QRNOTFIN-RECORD.
007400 01  QRNOTFIN-RECORD.
007500     05  QRNOTFIN-OPCODE         PIC X(03).
007600*        LST/UNR/CNT/CRE/RDO/RDA/DLO/DLA
007700     05  QRNOTFIN-NOTID          PIC 9(09).
007800     05  QRNOTFIN-USRID          PIC 9(09).
007900     05  QRNOTFIN-NTYPE          PIC X(10).
008000     05  QRNOTFIN-TITLE          PIC X(100).
008100     05  QRNOTFIN-MSG            PIC X(500).
008200     05  QRNOTFIN-RELEVT         PIC 9(09).
008300     05  QRNOTFIN-RELTKT         PIC 9(09).
008400
008500 FD  QRNOTFOUT
008600     LABEL RECORDS ARE OMITTED
008700     DATA RECORD IS QRNOTFOUT-RECORD.
008800 01  QRNOTFOUT-RECORD.
008900     05  QRNOTFOUT-STATUS        PIC X(08).
009000     05  QRNOTFOUT-MESSAGE       PIC X(60).
009100     05  QRNOTFOUT-NOTID         PIC 9(09).
009200     05  QRNOTFOUT-USRID         PIC 9(09).
009300     05  QRNOTFOUT-NTYPE         PIC X(10).
009400     05  QRNOTFOUT-TITLE         PIC X(100).
009500     05  QRNOTFOUT-ISRD          PIC X(01).
009600     05  QRNOTFOUT-CREDAT        PIC X(19).
009700     05  QRNOTFOUT-RELEVT        PIC 9(09).
009800     05  QRNOTFOUT-RELTKT        PIC 9(09).
009900     05  QRNOTFOUT-COUNT         PIC 9(07).
010000
010100 FD  QRNOTFF
010200     LABEL RECORDS ARE OMITTED
010300     DATA RECORD IS QRNOTF-RECORD.
010400 01  QRNOTF-RECORD.
010500     COPY QRCNOTF.
010600
010700*************************
010800 WORKING-STORAGE SECTION.
010900*************************
011000 01  FILLER              PIC X(24)  VALUE
011100     "** PROGRAM QRBNOTF  **".
011200
011300* ------------------ PROGRAM WORKING STORAGE -------------------*
011400 01  WK-C-COMMON.
011500     COPY ASCMWS.
011600
011700 01  WK-C-NTF-RELKEY             PIC 9(06) COMP.
011800 01  WK-C-NTF-HIGH-SLOT          PIC 9(06) COMP VALUE ZERO.
011900 01  WK-C-NTF-XACT-COUNT         PIC 9(07) COMP VALUE ZERO.
012000 01  WK-C-NTF-HIT-COUNT          PIC 9(07) COMP VALUE ZERO.
012100
012200 01  WK-C-EOF-SWITCH             PIC X(01) VALUE "N".
012300     88  WK-C-AT-EOF                        VALUE "Y".
012400
012500 01  WK-C-NTF-WORK-AREA.
012600     05  WK-C-NTF-WORK           PIC X(700).
012700     05  WK-C-NTF-WORK-R  REDEFINES WK-C-NTF-WORK.
012800         10  WK-C-NTF-WORK-ID    PIC 9(09).
012900         10  WK-C-NTF-WORK-USR   PIC 9(09).
013000         10  WK-C-NTF-WORK-TYP   PIC X(10).
013100         10  WK-C-NTF-WORK-TTL   PIC X(100).
013200         10  WK-C-NTF-WORK-MSG   PIC X(500).
013300         10  WK-C-NTF-WORK-ISRD  PIC X(01).
013400         10  WK-C-NTF-WORK-CRE   PIC X(19).
013500         10  WK-C-NTF-WORK-EVT   PIC 9(09).
013600         10  WK-C-NTF-WORK-TKT   PIC 9(09).
013700         10  FILLER              PIC X(34).
013800
013900 01  WK-C-SYS-DATE8              PIC 9(08).
014000 01  WK-C-SYS-DATE8-R  REDEFINES WK-C-SYS-DATE8.
014100     05  WK-C-SYS-YYYY           PIC 9(04).
014200     05  WK-C-SYS-MM             PIC 9(02).
014300     05  WK-C-SYS-DD             PIC 9(02).
014400
014500 01  WK-C-SYS-TIME               PIC 9(08).
014600 01  WK-C-SYS-TIME-R  REDEFINES WK-C-SYS-TIME.
014700     05  WK-C-SYS-HH             PIC 9(02).
014800     05  WK-C-SYS-MN             PIC 9(02).
014900     05  WK-C-SYS-SS             PIC 9(02).
015000     05  FILLER                  PIC 9(02).
015100
015200 01  WK-C-NOW-STAMP              PIC X(19).
015300
015400********************************************
015500 PROCEDURE DIVISION.
015600********************************************
015700 MAIN-MODULE.
015800     PERFORM A000-START-PROGRAM-ROUTINE
015900        THRU A999-START-PROGRAM-ROUTINE-EX.
016000     PERFORM B000-PROCESS-TRANSACTIONS
016100        THRU B999-PROCESS-TRANSACTIONS-EX
016200        UNTIL WK-C-AT-EOF.
016300     PERFORM Z000-END-PROGRAM-ROUTINE
016400        THRU Z999-END-PROGRAM-ROUTINE-EX.
016500     GOBACK.
016600
016700 EJECT
016800*-----------------------------------------------------------------*
016900 A000-START-PROGRAM-ROUTINE.
017000*-----------------------------------------------------------------*
017100     OPEN INPUT  QRNOTFIN.
017200     IF  NOT WK-C-SUCCESSFUL
017300         DISPLAY "QRBNOTF - OPEN FILE ERROR - QRNOTFIN"
017400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017500         GO TO Y900-ABNORMAL-TERMINATION.
017600
017700     OPEN OUTPUT QRNOTFOUT.
017800     IF  NOT WK-C-SUCCESSFUL
017900         DISPLAY "QRBNOTF - OPEN FILE ERROR - QRNOTFOUT"
018000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018100         GO TO Y900-ABNORMAL-TERMINATION.
018200
018300     OPEN I-O    QRNOTFF.
018400     IF  NOT WK-C-SUCCESSFUL
018500         DISPLAY "QRBNOTF - OPEN FILE ERROR - QRNOTFF"
018600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018700         GO TO Y900-ABNORMAL-TERMINATION.
018800
018900     PERFORM D900-FIND-HIGH-SLOT
019000        THRU D999-FIND-HIGH-SLOT-EX.
019100
019200     READ QRNOTFIN INTO QRNOTFIN-RECORD
019300         AT END MOVE "Y" TO WK-C-EOF-SWITCH.
019400
019500*=================================================================*
019600 A999-START-PROGRAM-ROUTINE-EX.
019700*=================================================================*
019800     EXIT.
019900
020000 EJECT
020100*-----------------------------------------------------------------*
020200 B000-PROCESS-TRANSACTIONS.
020300*-----------------------------------------------------------------*
020400     ADD 1 TO WK-C-NTF-XACT-COUNT.
020500
020600     IF  QRNOTFIN-OPCODE = "LST"
020700         PERFORM C100-LIST-FOR-USER
020800            THRU C199-LIST-FOR-USER-EX
020900         GO TO B900-READ-NEXT-XACTION.
021000     IF  QRNOTFIN-OPCODE = "UNR"
021100         PERFORM C200-LIST-UNREAD-FOR-USER
021200            THRU C299-LIST-UNREAD-FOR-USER-EX
021300         GO TO B900-READ-NEXT-XACTION.
021400     IF  QRNOTFIN-OPCODE = "CNT"
021500         PERFORM C300-COUNT-UNREAD-FOR-USER
021600            THRU C399-COUNT-UNREAD-FOR-USER-EX
021700         GO TO B900-READ-NEXT-XACTION.
021800     IF  QRNOTFIN-OPCODE = "CRE"
021900         PERFORM C400-CREATE-NOTIFICATION
022000            THRU C499-CREATE-NOTIFICATION-EX
022100         GO TO B900-READ-NEXT-XACTION.
022200     IF  QRNOTFIN-OPCODE = "RDO"
022300         PERFORM C500-MARK-ONE-READ
022400            THRU C599-MARK-ONE-READ-EX
022500         GO TO B900-READ-NEXT-XACTION.
022600     IF  QRNOTFIN-OPCODE = "RDA"
022700         PERFORM C600-MARK-ALL-READ-FOR-USER
022800            THRU C699-MARK-ALL-READ-FOR-USER-EX
022900         GO TO B900-READ-NEXT-XACTION.
023000     IF  QRNOTFIN-OPCODE = "DLO"
023100         PERFORM C700-DELETE-ONE
023200            THRU C799-DELETE-ONE-EX
023300         GO TO B900-READ-NEXT-XACTION.
023400     IF  QRNOTFIN-OPCODE = "DLA"
023500         PERFORM C800-DELETE-ALL-FOR-USER
023600            THRU C899-DELETE-ALL-FOR-USER-EX
023700         GO TO B900-READ-NEXT-XACTION.
023800
023900     MOVE SPACES             TO QRNOTFOUT-RECORD.
024000     MOVE "REJECT"           TO QRNOTFOUT-STATUS.
024100     MOVE "UNRECOGNIZED OPCODE ON TRANSACTION"
024200                             TO QRNOTFOUT-MESSAGE.
024300     WRITE QRNOTFOUT-RECORD.
024400
024500 B900-READ-NEXT-XACTION.
024600     READ QRNOTFIN INTO QRNOTFIN-RECORD
024700         AT END MOVE "Y" TO WK-C-EOF-SWITCH.
024800
024900*=================================================================*
025000 B999-PROCESS-TRANSACTIONS-EX.
025100*=================================================================*
025200     EXIT.
025300
025400 EJECT
025500*-----------------------------------------------------------------*
025600 C100-LIST-FOR-USER.
025700*-----------------------------------------------------------------*
025800*        WALKS THE FILE FROM THE HIGH SLOT DOWN TO SLOT 1 SO THE
025900*        NEWEST NOTIFICATIONS FOR THIS USER COME OUT FIRST. SLOT
026000*        NUMBER TRACKS CREATION ORDER SINCE NOTIFICATION-IDS ARE
026100*        ASSIGNED SEQUENTIALLY AT CREATE TIME.
026200     MOVE WK-C-NTF-HIGH-SLOT     TO WK-C-NTF-RELKEY.
026300 C110-LIST-SCAN-LOOP.
026400     IF  WK-C-NTF-RELKEY = ZERO
026500         GO TO C199-LIST-FOR-USER-EX.
026600     READ    QRNOTFF
026700             INTO WK-C-NTF-WORK.
026800     IF      WK-C-SUCCESSFUL
026900             IF  WK-C-NTF-WORK-USR = QRNOTFIN-USRID
027000                 PERFORM C900-WRITE-LIST-ROW
027100                    THRU C999-WRITE-LIST-ROW-EX
027200             END-IF
027300     ELSE
027400             IF  NOT WK-C-RECORD-NOT-FOUND
027500                 DISPLAY "QRBNOTF - READ FILE ERROR - QRNOTFF"
027600                 DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027700                 GO TO Y900-ABNORMAL-TERMINATION
027800             END-IF
027900     END-IF.
028000     SUBTRACT 1 FROM WK-C-NTF-RELKEY.
028100     GO TO C110-LIST-SCAN-LOOP.
028200
028300*=================================================================*
028400 C199-LIST-FOR-USER-EX.
028500*=================================================================*
028600     EXIT.
028700
028800 EJECT
028900*-----------------------------------------------------------------*
029000 C200-LIST-UNREAD-FOR-USER.
029100*-----------------------------------------------------------------*
029200     MOVE WK-C-NTF-HIGH-SLOT     TO WK-C-NTF-RELKEY.
029300 C210-UNREAD-SCAN-LOOP.
029400     IF  WK-C-NTF-RELKEY = ZERO
029500         GO TO C299-LIST-UNREAD-FOR-USER-EX.
029600     READ    QRNOTFF
029700             INTO WK-C-NTF-WORK.
029800     IF      WK-C-SUCCESSFUL
029900             IF  WK-C-NTF-WORK-USR = QRNOTFIN-USRID
030000             AND WK-C-NTF-WORK-ISRD = "N"
030100                 PERFORM C900-WRITE-LIST-ROW
030200                    THRU C999-WRITE-LIST-ROW-EX
030300             END-IF
030400     ELSE
030500             IF  NOT WK-C-RECORD-NOT-FOUND
030600                 DISPLAY "QRBNOTF - READ FILE ERROR - QRNOTFF"
030700                 DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030800                 GO TO Y900-ABNORMAL-TERMINATION
030900             END-IF
031000     END-IF.
031100     SUBTRACT 1 FROM WK-C-NTF-RELKEY.
031200     GO TO C210-UNREAD-SCAN-LOOP.
031300
031400*=================================================================*
031500 C299-LIST-UNREAD-FOR-USER-EX.
031600*=================================================================*
031700     EXIT.
031800
031900 EJECT
032000*-----------------------------------------------------------------*
032100 C300-COUNT-UNREAD-FOR-USER.
032200*-----------------------------------------------------------------*
032300     MOVE ZERO                  TO WK-C-NTF-HIT-COUNT.
032400     MOVE WK-C-NTF-HIGH-SLOT     TO WK-C-NTF-RELKEY.
032500 C310-COUNT-SCAN-LOOP.
032600     IF  WK-C-NTF-RELKEY = ZERO
032700         GO TO C320-WRITE-COUNT-ROW.
032800     READ    QRNOTFF
032900             INTO WK-C-NTF-WORK.
033000     IF      WK-C-SUCCESSFUL
033100             IF  WK-C-NTF-WORK-USR = QRNOTFIN-USRID
033200             AND WK-C-NTF-WORK-ISRD = "N"
033300                 ADD 1 TO WK-C-NTF-HIT-COUNT
033400             END-IF
033500     ELSE
033600             IF  NOT WK-C-RECORD-NOT-FOUND
033700                 DISPLAY "QRBNOTF - READ FILE ERROR - QRNOTFF"
033800                 DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
033900                 GO TO Y900-ABNORMAL-TERMINATION
034000             END-IF
034100     END-IF.
034200     SUBTRACT 1 FROM WK-C-NTF-RELKEY.
034300     GO TO C310-COUNT-SCAN-LOOP.
034400
034500 C320-WRITE-COUNT-ROW.
034600     MOVE SPACES                 TO QRNOTFOUT-RECORD.
034700     MOVE "COUNT"                TO QRNOTFOUT-STATUS.
034800     MOVE "UNREAD COUNT FOR USER"
034900                                 TO QRNOTFOUT-MESSAGE.
035000     MOVE QRNOTFIN-USRID         TO QRNOTFOUT-USRID.
035100     MOVE WK-C-NTF-HIT-COUNT     TO QRNOTFOUT-COUNT.
035200     WRITE QRNOTFOUT-RECORD.
035300
035400*=================================================================*
035500 C399-COUNT-UNREAD-FOR-USER-EX.
035600*=================================================================*
035700     EXIT.
035800
035900 EJECT
036000*-----------------------------------------------------------------*
036100 C400-CREATE-NOTIFICATION.
036200*-----------------------------------------------------------------*
036300*        RULE: USER-ID, TITLE AND MESSAGE TEXT ARE ALL REQUIRED ON
036400*        THE BASE OVERLOAD. TYPE DEFAULTS TO INFO WHEN BLANK.
036500*        IS-READ DEFAULTS TO N. CREATED-AT IS STAMPED HERE, NEVER
036510*        CALLER-SUPPLIED.
036520     IF  QRNOTFIN-USRID = ZERO
036530         MOVE SPACES             TO QRNOTFOUT-RECORD
036540         MOVE "REJECT"           TO QRNOTFOUT-STATUS
036550         MOVE "USER-ID IS REQUIRED"
036560                                 TO QRNOTFOUT-MESSAGE
036570         WRITE QRNOTFOUT-RECORD
036580         GO TO C499-CREATE-NOTIFICATION-EX.
036600     IF  QRNOTFIN-TITLE = SPACES
036700     OR  QRNOTFIN-MSG   = SPACES
036800         MOVE SPACES             TO QRNOTFOUT-RECORD
036900         MOVE "REJECT"           TO QRNOTFOUT-STATUS
037000         MOVE "TITLE AND MESSAGE TEXT ARE BOTH REQUIRED"
037100                                 TO QRNOTFOUT-MESSAGE
037200         WRITE QRNOTFOUT-RECORD
037300         GO TO C499-CREATE-NOTIFICATION-EX.
037400
037500     ADD  1 TO WK-C-NTF-HIGH-SLOT.
037600     MOVE WK-C-NTF-HIGH-SLOT     TO WK-C-NTF-RELKEY.
037700
037800     PERFORM D200-STAMP-NOW
037900        THRU D299-STAMP-NOW-EX.
038000
038100     MOVE SPACES                 TO QRNOTF-RECORD.
038200     MOVE WK-C-NTF-RELKEY        TO QRNOTF-NOTID.
038300     MOVE QRNOTFIN-USRID         TO QRNOTF-USRID.
038400     MOVE QRNOTFIN-NTYPE         TO QRNOTF-NTYPE.
038500     IF  QRNOTF-NTYPE = SPACES
038600         MOVE "info"             TO QRNOTF-NTYPE.
038700     MOVE QRNOTFIN-TITLE         TO QRNOTF-TITLE.
038800     MOVE QRNOTFIN-MSG           TO QRNOTF-MSG.
038900     MOVE "N"                    TO QRNOTF-ISRD.
039000     MOVE WK-C-NOW-STAMP         TO QRNOTF-CREDAT.
039100     MOVE QRNOTFIN-RELEVT        TO QRNOTF-RELEVT.
039200     MOVE QRNOTFIN-RELTKT        TO QRNOTF-RELTKT.
039300
039400     WRITE QRNOTF-RECORD.
039500     IF  NOT WK-C-SUCCESSFUL
039600         DISPLAY "QRBNOTF - WRITE FILE ERROR - QRNOTFF"
039700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
039800         GO TO Y900-ABNORMAL-TERMINATION.
039900
040000     MOVE SPACES                 TO QRNOTFOUT-RECORD.
040100     MOVE "CREATED"              TO QRNOTFOUT-STATUS.
040200     MOVE "NOTIFICATION CREATED" TO QRNOTFOUT-MESSAGE.
040300     MOVE QRNOTF-NOTID           TO QRNOTFOUT-NOTID.
040400     MOVE QRNOTF-USRID           TO QRNOTFOUT-USRID.
040500     MOVE QRNOTF-NTYPE           TO QRNOTFOUT-NTYPE.
040600     MOVE QRNOTF-TITLE           TO QRNOTFOUT-TITLE.
040700     MOVE QRNOTF-ISRD            TO QRNOTFOUT-ISRD.
040800     MOVE QRNOTF-CREDAT          TO QRNOTFOUT-CREDAT.
040900     MOVE QRNOTF-RELEVT          TO QRNOTFOUT-RELEVT.
041000     MOVE QRNOTF-RELTKT          TO QRNOTFOUT-RELTKT.
041100     WRITE QRNOTFOUT-RECORD.
041200
041300*=================================================================*
041400 C499-CREATE-NOTIFICATION-EX.
041500*=================================================================*
041600     EXIT.
041700
041800 EJECT
041900*-----------------------------------------------------------------*
042000 C500-MARK-ONE-READ.
042100*-----------------------------------------------------------------*
042200     MOVE QRNOTFIN-NOTID         TO WK-C-NTF-RELKEY.
042300     READ    QRNOTFF
042400             INTO WK-C-NTF-WORK.
042500     IF      WK-C-SUCCESSFUL
042600             MOVE "Y"                TO WK-C-NTF-WORK-ISRD
042700             MOVE WK-C-NTF-WORK       TO QRNOTF-RECORD
042800             REWRITE QRNOTF-RECORD
042900             MOVE SPACES              TO QRNOTFOUT-RECORD
043000             MOVE "UPDATED"           TO QRNOTFOUT-STATUS
043100             MOVE "NOTIFICATION MARKED READ"
043200                                      TO QRNOTFOUT-MESSAGE
043300             MOVE QRNOTFIN-NOTID      TO QRNOTFOUT-NOTID
043400             WRITE QRNOTFOUT-RECORD
043500     ELSE
043600             MOVE SPACES              TO QRNOTFOUT-RECORD
043700             MOVE "NOTFOUND"          TO QRNOTFOUT-STATUS
043800             MOVE "NOTIFICATION-ID NOT ON FILE"
043900                                      TO QRNOTFOUT-MESSAGE
044000             MOVE QRNOTFIN-NOTID      TO QRNOTFOUT-NOTID
044100             WRITE QRNOTFOUT-RECORD
044200     END-IF.
044300
044400*=================================================================*
044500 C599-MARK-ONE-READ-EX.
044600*=================================================================*
044700     EXIT.
044800
044900 EJECT
045000*-----------------------------------------------------------------*
045100 C600-MARK-ALL-READ-FOR-USER.
045200*-----------------------------------------------------------------*
045300     MOVE ZERO                   TO WK-C-NTF-HIT-COUNT.
045400     MOVE 1                      TO WK-C-NTF-RELKEY.
045500 C610-MARK-ALL-SCAN-LOOP.
045600     IF  WK-C-NTF-RELKEY > WK-C-NTF-HIGH-SLOT
045700         GO TO C620-WRITE-MARK-ALL-RESULT.
045800     READ    QRNOTFF
045900             INTO WK-C-NTF-WORK.
046000     IF      WK-C-SUCCESSFUL
046100             IF  WK-C-NTF-WORK-USR = QRNOTFIN-USRID
046200             AND WK-C-NTF-WORK-ISRD = "N"
046300                 MOVE "Y"            TO WK-C-NTF-WORK-ISRD
046400                 MOVE WK-C-NTF-WORK  TO QRNOTF-RECORD
046500                 REWRITE QRNOTF-RECORD
046600                 ADD 1 TO WK-C-NTF-HIT-COUNT
046700             END-IF
046800     ELSE
046900             IF  NOT WK-C-RECORD-NOT-FOUND
047000                 DISPLAY "QRBNOTF - READ FILE ERROR - QRNOTFF"
047100                 DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
047200                 GO TO Y900-ABNORMAL-TERMINATION
047300             END-IF
047400     END-IF.
047500     ADD 1 TO WK-C-NTF-RELKEY.
047600     GO TO C610-MARK-ALL-SCAN-LOOP.
047700
047800 C620-WRITE-MARK-ALL-RESULT.
047900     MOVE SPACES                 TO QRNOTFOUT-RECORD.
048000     MOVE "UPDATED"              TO QRNOTFOUT-STATUS.
048100     MOVE "ALL UNREAD MARKED READ FOR USER"
048200                                 TO QRNOTFOUT-MESSAGE.
048300     MOVE QRNOTFIN-USRID         TO QRNOTFOUT-USRID.
048400     MOVE WK-C-NTF-HIT-COUNT     TO QRNOTFOUT-COUNT.
048500     WRITE QRNOTFOUT-RECORD.
048600
048700*=================================================================*
048800 C699-MARK-ALL-READ-FOR-USER-EX.
048900*=================================================================*
049000     EXIT.
049100
049200 EJECT
049300*-----------------------------------------------------------------*
049400 C700-DELETE-ONE.
049500*-----------------------------------------------------------------*
049600     MOVE QRNOTFIN-NOTID         TO WK-C-NTF-RELKEY.
049700     READ    QRNOTFF
049800             INTO WK-C-NTF-WORK.
049900     IF      WK-C-SUCCESSFUL
050000             DELETE QRNOTFF
050100             MOVE SPACES              TO QRNOTFOUT-RECORD
050200             MOVE "DELETED"           TO QRNOTFOUT-STATUS
050300             MOVE "NOTIFICATION DELETED" TO QRNOTFOUT-MESSAGE
050400             MOVE QRNOTFIN-NOTID      TO QRNOTFOUT-NOTID
050500             WRITE QRNOTFOUT-RECORD
050600     ELSE
050700             MOVE SPACES              TO QRNOTFOUT-RECORD
050800             MOVE "NOTFOUND"          TO QRNOTFOUT-STATUS
050900             MOVE "NOTIFICATION-ID NOT ON FILE"
051000                                      TO QRNOTFOUT-MESSAGE
051100             MOVE QRNOTFIN-NOTID      TO QRNOTFOUT-NOTID
051200             WRITE QRNOTFOUT-RECORD
051300     END-IF.
051400
051500*=================================================================*
051600 C799-DELETE-ONE-EX.
051700*=================================================================*
051800     EXIT.
051900
052000 EJECT
052100*-----------------------------------------------------------------*
052200 C800-DELETE-ALL-FOR-USER.
052300*-----------------------------------------------------------------*
052400     MOVE ZERO                   TO WK-C-NTF-HIT-COUNT.
052500     MOVE 1                      TO WK-C-NTF-RELKEY.
052600 C810-DELETE-ALL-SCAN-LOOP.
052700     IF  WK-C-NTF-RELKEY > WK-C-NTF-HIGH-SLOT
052800         GO TO C820-WRITE-DELETE-ALL-RESULT.
052900     READ    QRNOTFF
053000             INTO WK-C-NTF-WORK.
053100     IF      WK-C-SUCCESSFUL
053200             IF  WK-C-NTF-WORK-USR = QRNOTFIN-USRID
053300                 DELETE QRNOTFF
053400                 ADD 1 TO WK-C-NTF-HIT-COUNT
053500             END-IF
053600     ELSE
053700             IF  NOT WK-C-RECORD-NOT-FOUND
053800                 DISPLAY "QRBNOTF - READ FILE ERROR - QRNOTFF"
053900                 DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
054000                 GO TO Y900-ABNORMAL-TERMINATION
054100             END-IF
054200     END-IF.
054300     ADD 1 TO WK-C-NTF-RELKEY.
054400     GO TO C810-DELETE-ALL-SCAN-LOOP.
054500
054600 C820-WRITE-DELETE-ALL-RESULT.
054700     MOVE SPACES                 TO QRNOTFOUT-RECORD.
054800     MOVE "DELETED"              TO QRNOTFOUT-STATUS.
054900     MOVE "ALL NOTIFICATIONS DELETED FOR USER"
055000                                 TO QRNOTFOUT-MESSAGE.
055100     MOVE QRNOTFIN-USRID         TO QRNOTFOUT-USRID.
055200     MOVE WK-C-NTF-HIT-COUNT     TO QRNOTFOUT-COUNT.
055300     WRITE QRNOTFOUT-RECORD.
055400
055500*=================================================================*
055600 C899-DELETE-ALL-FOR-USER-EX.
055700*=================================================================*
055800     EXIT.
055900
056000 EJECT
056100*-----------------------------------------------------------------*
056200 C900-WRITE-LIST-ROW.
056300*-----------------------------------------------------------------*
056400     MOVE SPACES                 TO QRNOTFOUT-RECORD.
056500     MOVE "LISTED"               TO QRNOTFOUT-STATUS.
056600     MOVE "NOTIFICATION ROW"     TO QRNOTFOUT-MESSAGE.
056700     MOVE WK-C-NTF-WORK-ID       TO QRNOTFOUT-NOTID.
056800     MOVE WK-C-NTF-WORK-USR      TO QRNOTFOUT-USRID.
056900     MOVE WK-C-NTF-WORK-TYP      TO QRNOTFOUT-NTYPE.
057000     MOVE WK-C-NTF-WORK-TTL      TO QRNOTFOUT-TITLE.
057100     MOVE WK-C-NTF-WORK-ISRD     TO QRNOTFOUT-ISRD.
057200     MOVE WK-C-NTF-WORK-CRE      TO QRNOTFOUT-CREDAT.
057300     MOVE WK-C-NTF-WORK-EVT      TO QRNOTFOUT-RELEVT.
057400     MOVE WK-C-NTF-WORK-TKT      TO QRNOTFOUT-RELTKT.
057500     WRITE QRNOTFOUT-RECORD.
057600
057700*=================================================================*
057800 C999-WRITE-LIST-ROW-EX.
057900*=================================================================*
058000     EXIT.
058100
058200 EJECT
058300*-----------------------------------------------------------------*
058400 D200-STAMP-NOW.
058500*-----------------------------------------------------------------*
058600     ACCEPT  WK-C-SYS-DATE8 FROM DATE YYYYMMDD.
058700     ACCEPT  WK-C-SYS-TIME  FROM TIME.
058800     STRING  WK-C-SYS-YYYY  DELIMITED BY SIZE
058900             "-"            DELIMITED BY SIZE
059000             WK-C-SYS-MM    DELIMITED BY SIZE
059100             "-"            DELIMITED BY SIZE
059200             WK-C-SYS-DD    DELIMITED BY SIZE
059300             " "            DELIMITED BY SIZE
059400             WK-C-SYS-HH    DELIMITED BY SIZE
059500             ":"            DELIMITED BY SIZE
059600             WK-C-SYS-MN    DELIMITED BY SIZE
059700             ":"            DELIMITED BY SIZE
059800             WK-C-SYS-SS    DELIMITED BY SIZE
059900             INTO WK-C-NOW-STAMP.
060000
060100*=================================================================*
060200 D299-STAMP-NOW-EX.
060300*=================================================================*
060400     EXIT.
060500
060600*-----------------------------------------------------------------*
060700 D900-FIND-HIGH-SLOT.
060800*-----------------------------------------------------------------*
060900*        SCANS THE NOTIFICATION FILE ONCE AT STARTUP TO ESTABLISH
061000*        THE HIGHEST OCCUPIED RELATIVE SLOT - USED BOTH AS THE
061100*        NEXT NOTIFICATION-ID TO ASSIGN AND AS THE STARTING POINT
061200*        FOR NEWEST-FIRST LIST SCANS.
061300     MOVE ZERO                   TO WK-C-NTF-HIGH-SLOT.
061400     MOVE ZERO                   TO WK-C-NTF-RELKEY.
061500 D910-FIND-HIGH-LOOP.
061600     ADD     1                       TO    WK-C-NTF-RELKEY.
061700     READ    QRNOTFF
061800             INTO WK-C-NTF-WORK.
061900     IF      WK-C-SUCCESSFUL
062000             MOVE WK-C-NTF-RELKEY    TO    WK-C-NTF-HIGH-SLOT
062100             GO TO D910-FIND-HIGH-LOOP.
062200     IF      NOT WK-C-RECORD-NOT-FOUND
062300             DISPLAY "QRBNOTF - READ FILE ERROR - QRNOTFF"
062400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
062500             GO TO Y900-ABNORMAL-TERMINATION.
062600
062700*=================================================================*
062800 D999-FIND-HIGH-SLOT-EX.
062900*=================================================================*
063000     EXIT.
063100
063200 EJECT
063300*-----------------------------------------------------------------*
063400 Y900-ABNORMAL-TERMINATION.
063500*-----------------------------------------------------------------*
063600     PERFORM Z000-END-PROGRAM-ROUTINE
063700        THRU Z999-END-PROGRAM-ROUTINE-EX.
063800     EXIT PROGRAM.
063900
064000*-----------------------------------------------------------------*
064100 Z000-END-PROGRAM-ROUTINE.
064200*-----------------------------------------------------------------*
064300     CLOSE QRNOTFIN.
064400     IF  NOT WK-C-SUCCESSFUL
064500         DISPLAY "QRBNOTF - CLOSE FILE ERROR - QRNOTFIN"
064600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
064700     END-IF.
064800     CLOSE QRNOTFOUT.
064900     IF  NOT WK-C-SUCCESSFUL
065000         DISPLAY "QRBNOTF - CLOSE FILE ERROR - QRNOTFOUT"
065100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
065200     END-IF.
065300     CLOSE QRNOTFF.
065400     IF  NOT WK-C-SUCCESSFUL
065500         DISPLAY "QRBNOTF - CLOSE FILE ERROR - QRNOTFF"
065600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
065700     END-IF.
065800
065900*=================================================================*
066000 Z999-END-PROGRAM-ROUTINE-EX.
066100*=================================================================*
066200     EXIT.
066300
066400******************************************************************
066500*************** END OF PROGRAM SOURCE - QRBNOTF ****************
066600******************************************************************
