000100************************
000200 IDENTIFICATION DIVISION.
000300************************
000400 PROGRAM-ID.     QRVUSER.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   QRUSH EVENT PLATFORM - BATCH SYSTEMS.
000700 DATE-WRITTEN.   10 JUL 1989.
000800 DATE-COMPILED.
000900 SECURITY.       QRUSH INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK THE USER
001200*               REFERENCE FILE FOR AN EXISTING ATTENDEE, ON
001300*               BEHALF OF THE TICKET BOOKING BATCH (QRBBOOK).
001400*
001500*----------------------------------------------------------------*
001600* HISTORY OF MODIFICATION:
001700*----------------------------------------------------------------*
001710* TAG    DEV    DATE         DESCRIPTION
001720*------- ------ -----------  ----------------------------------
001730* PARA01 MWT    10/07/1989 - INITIAL VERSION - SINGLE-KEY LOOKUP
001740*                            AGAINST THE OLD CARD-FILE CUSTOMER
001750*                            TABLE.
001760* PARA02 RJH    02/06/1997 - RETARGETED AT THE RELATIVE-FILE
001770*                            CUSTOMER MASTER WHEN THE CARD FILE
001780*                            WAS RETIRED.
001790* PARA03 KBN    19/01/1999 - Y2K REMEDIATION.
001800* QB1RV1 MDR    09/08/2026 - GCR-8846 - USER-ID EXISTENCE CHECK
001900*                            LIFTED OUT OF THE BOOKING FLOW SO
002000*                            IT CAN BE CALLED FROM BOTH THE
002100*                            WEB-TRIGGERED JOB AND THE STRAIGHT
002200*                            FILE-DRIVEN BOOKING RERUN.
002300*----------------------------------------------------------------*
002400 EJECT
002500**********************
002600 ENVIRONMENT DIVISION.
002700**********************
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER.  IBM-AS400.
002910 OBJECT-COMPUTER.  IBM-AS400.
002920 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
002930                   UPSI-0 IS UPSI-SWITCH-0
002940                     ON  STATUS IS U0-ON
002950                     OFF STATUS IS U0-OFF.
002960
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200     SELECT QRUSERF ASSIGN TO DATABASE-QRUSERF
003300            ORGANIZATION      IS RELATIVE
003400            ACCESS MODE       IS DYNAMIC
003500            RELATIVE KEY      IS WK-C-VUSR-RELKEY
003600            FILE STATUS       IS WK-C-FILE-STATUS.
003700
003800***************
003900 DATA DIVISION.
004000***************
004100 FILE SECTION.
004200**************
004300 FD  QRUSERF
004400     LABEL RECORDS ARE OMITTED
004500     DATA RECORD IS QRUSER-RECORD.
004600 01  QRUSER-RECORD.
004700     COPY QRCUSER.
004800
004900 WORKING-STORAGE SECTION.
005000*************************
005100 01  FILLER                          PIC X(24)        VALUE
005200     "** PROGRAM QRVUSER **".
005300
005400* ------------------ PROGRAM WORKING STORAGE -------------------*
005500 01  WK-C-COMMON.
005600     COPY ASCMWS.
005700
005800 01  WK-C-VUSR-RELKEY            PIC 9(06) COMP.
005900 01  WK-C-VUSR-CALL-COUNT        PIC 9(07) COMP VALUE ZERO.
006000*        COUNTS CALLS MADE TO THIS ROUTINE THIS RUN - DIAGNOSTIC
006010 01  WK-C-VUSR-RELKEY-DSP        PIC X(06).
006020 01  WK-C-VUSR-RELKEY-DSP-R  REDEFINES WK-C-VUSR-RELKEY-DSP.
006030     05  WK-C-VUSR-RELKEY-DGT    PIC 9(06).
006100
006200 01  WK-C-VUSR-WORK-AREA.
006300     05  WK-C-VUSR-WORK          PIC X(180).
006400     05  WK-C-VUSR-WORK-R  REDEFINES WK-C-VUSR-WORK.
006500         10  WK-C-VUSR-WORK-ID   PIC 9(09).
006600         10  WK-C-VUSR-WORK-NM   PIC X(80).
006700         10  WK-C-VUSR-WORK-EM   PIC X(80).
006800         10  FILLER              PIC X(11).
006900
007000 01  WK-C-VUSR-KEY-BREAKOUT.
007100     05  WK-C-VUSR-KEY-FULL      PIC 9(09).
007200     05  WK-C-VUSR-KEY-PARTS REDEFINES WK-C-VUSR-KEY-FULL.
007300         10  WK-C-VUSR-KEY-HI    PIC 9(05).
007400         10  WK-C-VUSR-KEY-LO    PIC 9(04).
007500
007600*****************
007700 LINKAGE SECTION.
007800*****************
007900 COPY QRLVUSR.
008000 EJECT
008100********************************************
008200 PROCEDURE DIVISION USING WK-C-VUSR-RECORD.
008300********************************************
008400 MAIN-MODULE.
008500     ADD  1                       TO    WK-C-VUSR-CALL-COUNT
008600     PERFORM A000-PROCESS-CALLED-ROUTINE
008700        THRU A099-PROCESS-CALLED-ROUTINE-EX
008800     PERFORM Z000-END-PROGRAM-ROUTINE
008900        THRU Z999-END-PROGRAM-ROUTINE-EX
009000     EXIT PROGRAM.
009100
009200*---------------------------------------------------------------*
009300 A000-PROCESS-CALLED-ROUTINE.
009400*---------------------------------------------------------------*
009500     OPEN INPUT QRUSERF.
009600     IF  NOT WK-C-SUCCESSFUL
009700         DISPLAY "QRVUSER - OPEN FILE ERROR - QRUSERF"
009800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
009900         GO TO Y900-ABNORMAL-TERMINATION.
010000
010100     MOVE    SPACES                  TO    WK-C-VUSR-OUTPUT.
010200     MOVE    "N"                     TO    WK-C-VUSR-FOUND.
010300     MOVE    WK-N-VUSR-USRID         TO    WK-C-VUSR-KEY-FULL.
010400     MOVE    ZERO                    TO    WK-C-VUSR-RELKEY.
010500
010600 A010-SCAN-LOOP.
010700     ADD     1                       TO    WK-C-VUSR-RELKEY.
010800     READ    QRUSERF
010900             INTO WK-C-VUSR-WORK.
011000     IF      WK-C-SUCCESSFUL
011100             IF  WK-C-VUSR-WORK-ID = WK-N-VUSR-USRID
011200                 GO TO A080-MOVE-DATA
011300             ELSE
011400                 GO TO A010-SCAN-LOOP
011500             END-IF
011600     END-IF.
011700
011800     IF      WK-C-RECORD-NOT-FOUND
011900             MOVE    "SUP0016"           TO    WK-C-VUSR-ERROR-CD
012000     ELSE
012100             MOVE    "COM0206"           TO    WK-C-VUSR-ERROR-CD
012200     END-IF.
012210     MOVE    WK-C-VUSR-RELKEY        TO    WK-C-VUSR-RELKEY-DGT.
012220     DISPLAY "QRVUSER - SCAN STOPPED AT RELKEY " WK-C-VUSR-RELKEY-DSP.
012300
012400     MOVE    "QRUSERF"               TO    WK-C-VUSR-FILE.
012500     MOVE    "SCAN"                  TO    WK-C-VUSR-MODE.
012600     MOVE    WK-C-VUSR-KEY-FULL      TO    WK-C-VUSR-KEY.
012700     MOVE    WK-C-FILE-STATUS        TO    WK-C-VUSR-FS.
012800
012900     GO TO A099-PROCESS-CALLED-ROUTINE-EX.
013000
013100 A080-MOVE-DATA.
013200     MOVE    "Y"                     TO    WK-C-VUSR-FOUND.
013300     MOVE    WK-C-VUSR-WORK-NM       TO    WK-C-VUSR-NAME.
013400     MOVE    WK-C-VUSR-WORK-EM       TO    WK-C-VUSR-EMAIL.
013500
013600*---------------------------------------------------------------*
013700 A099-PROCESS-CALLED-ROUTINE-EX.
013800*---------------------------------------------------------------*
013900     EXIT.
014000*---------------------------------------------------------------*
014100*                   PROGRAM SUBROUTINE                         *
014200*---------------------------------------------------------------*
014300 Y900-ABNORMAL-TERMINATION.
014400     PERFORM Z000-END-PROGRAM-ROUTINE
014500        THRU Z999-END-PROGRAM-ROUTINE-EX.
014600     EXIT PROGRAM.
014700
014800 Z000-END-PROGRAM-ROUTINE.
014900     CLOSE QRUSERF.
015000     IF  NOT WK-C-SUCCESSFUL
015100         DISPLAY "QRVUSER - CLOSE FILE ERROR - QRUSERF"
015200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015300     END-IF.
015400
015500 Z999-END-PROGRAM-ROUTINE-EX.
015600     EXIT.
015700
015800******************************************************************
015900************** END OF PROGRAM SOURCE -  QRVUSER ******************
016000******************************************************************
