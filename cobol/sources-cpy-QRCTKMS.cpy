000100     * QRCTKMS.cpybk
000200     *****************************************************************
000300     * HISTORY OF MODIFICATION:
000400     *****************************************************************
000500     * QB1RV1 09/08/2026 MDR  GCR-8846 TICKET-MASTER LAID OUT FOR THE
000600     *                        GATE CHECK-IN / RE-ENTRY BATCH REWRITE
000700     *****************************************************************
000800      05  QRTKMS-RECORD                PIC X(160).
000900
001000     * I-O FORMAT: QRTKMSR  FROM FILE QRTKMS  OF LIBRARY QRUSHLIB
001100     * TICKET MASTER - ONE ROW PER TICKET SOLD
001200
001300      05  QRTKMSR REDEFINES QRTKMS-RECORD.
001400          06  QRTKMS-TKTID              PIC 9(09).
001500     *        TICKET ID (ASSIGNED AT BOOKING TIME)
001600          06  QRTKMS-USRID              PIC 9(09).
001700     *        OWNING ATTENDEE USER ID
001800          06  QRTKMS-EVTID              PIC 9(09).
001900     *        EVENT ID THE TICKET WAS BOOKED FOR
002000          06  QRTKMS-TKTTYP             PIC X(20).
002100     *        TICKET TYPE - DEFAULTS TO REGULAR
002200          06  QRTKMS-STATUS             PIC X(12).
002300     *        ACTIVE / CHECKED_IN / USED ETC
002400          06  QRTKMS-PRICE              PIC S9(7)V99 COMP-3.
002500     *        PRICE COPIED FROM EVENT AT BOOKING TIME
002600          06  QRTKMS-PURDTE             PIC X(19).
002700     *        PURCHASE TIMESTAMP  YYYY-MM-DD HH:MM:SS
002800          06  QRTKMS-QRCODE             PIC X(64).
002900     *        UNIQUE SCAN CODE GENERATED AT BOOKING
003000          06  FILLER                    PIC X(13).
003100     *        RESERVED FOR FUTURE EXPANSION
