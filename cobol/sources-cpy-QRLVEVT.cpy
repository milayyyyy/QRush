000100     * QRLVEVT.cpybk - LINKAGE RECORD FOR CALL "QRVEVNT"
000200     *****************************************************************
000300     * HISTORY OF MODIFICATION:
000400     *****************************************************************
000500     * QB1RV1 09/08/2026 MDR  GCR-8846 BATCH CORE BUILD-OUT
000600     * - INITIAL VERSION - EVENT-ID VALIDATION AND TICKET PRICE
000700     *   RETRIEVAL FOR TICKET BOOKING
000800     *****************************************************************
000900      01  WK-C-VEVT-RECORD.
001000          05  WK-C-VEVT-INPUT.
001100              10  WK-N-VEVT-EVTID       PIC 9(09).
001200     *            EVENT ID TO VALIDATE
001300          05  WK-C-VEVT-OUTPUT.
001400              10  WK-C-VEVT-FOUND       PIC X(01).
001500     *            Y/N - WAS THE EVENT ID FOUND
001600              10  WK-C-VEVT-TITLE       PIC X(100).
001700              10  WK-C-VEVT-STRTTM      PIC X(19).
001800              10  WK-C-VEVT-ENDTTM      PIC X(19).
001900              10  WK-N-VEVT-PRICE       PIC S9(7)V99 COMP-3.
002000     *            EVENT'S TICKET PRICE - COPIED VERBATIM BY CALLER
002100              10  WK-C-VEVT-ERROR-CD    PIC X(07).
002200              10  WK-C-VEVT-FILE        PIC X(08).
002300              10  WK-C-VEVT-MODE        PIC X(08).
002400              10  WK-C-VEVT-KEY         PIC X(09).
002500              10  WK-C-VEVT-FS          PIC X(02).
002600              10  FILLER                PIC X(05).
