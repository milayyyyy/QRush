000100     * QRCATLG.cpybk
000200     *****************************************************************
000300     * HISTORY OF MODIFICATION:
000400     *****************************************************************
000500     * QB1RV1 09/08/2026 MDR  GCR-8846 ATTENDANCE-LOG LAID OUT FOR THE
000600     *                        GATE CHECK-IN / RE-ENTRY BATCH REWRITE
000700     *****************************************************************
000800      05  QRATLG-RECORD                PIC X(100).
000900
001000     * I-O FORMAT: QRATLGR  FROM FILE QRATLOG  OF LIBRARY QRUSHLIB
001100     * ATTENDANCE LOG - ONE ROW APPENDED PER GATE SCAN, NEVER UPDATED
001200
001300      05  QRATLGR REDEFINES QRATLG-RECORD.
001400          06  QRATLG-LOGID              PIC 9(09).
001500     *        PRIMARY KEY - ASSIGNED ON APPEND
001600          06  QRATLG-TKTID              PIC 9(09).
001700     *        FK TO TICKET
001800          06  QRATLG-EVTID              PIC 9(09).
001900     *        FK TO EVENT (DENORMALISED FROM TICKET)
002000          06  QRATLG-USRID              PIC 9(09).
002100     *        FK TO USER (DENORMALISED FROM TICKET)
002200          06  QRATLG-STRTIM             PIC X(19).
002300     *        SCAN TIMESTAMP  YYYY-MM-DD HH:MM:SS
002400          06  QRATLG-GATE               PIC X(30).
002500     *        GATE NAME USED FOR THIS SCAN
002600          06  QRATLG-LSTAT              PIC X(09).
002700     *        VALID OR DUPLICATE
002800          06  QRATLG-REENTRY            PIC 9(04).
002900     *        0 ON FIRST VALID SCAN, ELSE PREVIOUS DUPLICATE COUNT + 1
003000          06  FILLER                    PIC X(02).
003100     *        RESERVED FOR FUTURE EXPANSION
