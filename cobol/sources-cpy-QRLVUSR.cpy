000100     * QRLVUSR.cpybk - LINKAGE RECORD FOR CALL "QRVUSER"
000200     *****************************************************************
000300     * HISTORY OF MODIFICATION:
000400     *****************************************************************
000500     * QB1RV1 09/08/2026 MDR  GCR-8846 BATCH CORE BUILD-OUT
000600     * - INITIAL VERSION - USER-ID EXISTENCE CHECK FOR TICKET BOOKING
000700     *****************************************************************
000800      01  WK-C-VUSR-RECORD.
000900          05  WK-C-VUSR-INPUT.
001000              10  WK-N-VUSR-USRID       PIC 9(09).
001100     *            USER ID TO VALIDATE
001200          05  WK-C-VUSR-OUTPUT.
001300              10  WK-C-VUSR-FOUND       PIC X(01).
001400     *            Y/N - WAS THE USER ID FOUND
001500              10  WK-C-VUSR-NAME        PIC X(80).
001600              10  WK-C-VUSR-EMAIL       PIC X(80).
001700              10  WK-C-VUSR-ERROR-CD    PIC X(07).
001800              10  WK-C-VUSR-FILE        PIC X(08).
001900              10  WK-C-VUSR-MODE        PIC X(08).
002000              10  WK-C-VUSR-KEY         PIC X(09).
002100              10  WK-C-VUSR-FS          PIC X(02).
002200              10  FILLER                PIC X(05).
