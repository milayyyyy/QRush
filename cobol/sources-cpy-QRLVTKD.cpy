000100     * QRLVTKD.cpybk - LINKAGE RECORD FOR CALL "QRVTKID"
000200     *****************************************************************
000300     * HISTORY OF MODIFICATION:
000400     *****************************************************************
000500     * QB1RV1 09/08/2026 MDR  GCR-8846 BATCH CORE BUILD-OUT
000600     * - INITIAL VERSION - STRAIGHT-THROUGH TICKET CRUD PASSTHROUGH,
000700     *   OPCODE SELECTS GET / UPD / DEL / CRE / ALL
000800     *****************************************************************
000900      01  WK-C-VTKD-RECORD.
001000          05  WK-C-VTKD-OPCODE          PIC X(03).
001100     *        GET / UPD / DEL / CRE / ALL
001200          05  WK-C-VTKD-DATA.
001300              10  WK-N-VTKD-TKTID       PIC 9(09).
001400              10  WK-N-VTKD-USRID       PIC 9(09).
001500              10  WK-N-VTKD-EVTID       PIC 9(09).
001600              10  WK-C-VTKD-TKTTYP      PIC X(20).
001700              10  WK-C-VTKD-STATUS      PIC X(12).
001800              10  WK-N-VTKD-PRICE       PIC S9(7)V99 COMP-3.
001900              10  WK-C-VTKD-PURDTE      PIC X(19).
002000              10  WK-C-VTKD-QRCODE      PIC X(64).
002100          05  WK-C-VTKD-FOUND           PIC X(01).
002200     *        Y/N - RECORD LOCATED (GET/UPD/DEL)
002300          05  WK-C-VTKD-ERROR-CD        PIC X(07).
002400          05  WK-C-VTKD-FILE            PIC X(08).
002500          05  WK-C-VTKD-MODE            PIC X(08).
002600          05  WK-C-VTKD-KEY             PIC X(09).
002700          05  WK-C-VTKD-FS              PIC X(02).
002800          05  FILLER                    PIC X(05).
